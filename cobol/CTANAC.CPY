000100******************************************************************        
000200*                                                                *        
000300*    COPY CTANAC  -  SOLICITUD DE APERTURA DE CUENTA NUEVA      *         
000400*                                                                *        
000500*    APLICACION : CUENTAS MULTIMONEDA                           *         
000600*    ARCHIVO    : CTANAC (ENTRADA, SECUENCIAL POR LINEA, UNA    *         
000700*                 SOLICITUD POR RENGLON, SIN LLAVE, EN ORDEN    *         
000800*                 DE ARCHIVO)                                    *        
000900*    LONG. REG. : 122 BYTES                                      *        
001000*                                                                *        
001100*    HISTORIAL DE CAMBIOS                                       *         
001200*    FECHA      INIC  NO.SOL   DESCRIPCION                      *         
001300*    12/04/1989 EEDR  -------  CREACION DEL COPY.                *        
001400*    14/01/1999 EEDR  Y2K-07   REVISION Y2K: SIN FECHAS EN EL   *         
001500*                               COPY. SIN CAMBIO.                *        
001600******************************************************************        
001700 01  REG-CTANAC.                                                          
001800     05  CTNA-PRIMER-NOMBRE          PIC X(50).                           
001900     05  CTNA-APELLIDO               PIC X(50).                           
002000     05  CTNA-SALDO-INICIAL          PIC S9(10)V9(02).                    
002100     05  FILLER                      PIC X(10).                           
