000100******************************************************************        
000200*                                                                *        
000300*    COPY CTASUP  -  TABLA DE MONEDAS HABILITADAS PARA CAMBIO   *         
000400*                                                                *        
000500*    APLICACION : CUENTAS MULTIMONEDA                           *         
000600*    ARCHIVO    : CTASUP (REFERENCIA, SECUENCIAL POR LINEA, SE  *         
000700*                 CARGA COMPLETO A TABLA EN MEMORIA AL INICIO   *         
000800*                 DE LA CORRIDA Y SE BUSCA PARA CADA VALIDACION)*         
000900*    LONG. REG. : 10 BYTES                                       *        
001000*                                                                *        
001100*    HISTORIAL DE CAMBIOS                                       *         
001200*    FECHA      INIC  NO.SOL   DESCRIPCION                      *         
001300*    03/09/1992 PEDR  SOL-114  CREACION DEL COPY.                *        
001400******************************************************************        
001500 01  REG-CTASUP.                                                          
001600     05  CTSU-MONEDA                 PIC X(03).                           
001700     05  FILLER                      PIC X(07).                           
