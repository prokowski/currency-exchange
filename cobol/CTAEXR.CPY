000100******************************************************************        
000200*                                                                *        
000300*    COPY CTAEXR  -  SOLICITUD DE CAMBIO DE DIVISA ENTRE        *         
000400*                     BILLETERAS DE UNA MISMA CUENTA             *        
000500*                                                                *        
000600*    APLICACION : CUENTAS MULTIMONEDA                           *         
000700*    ARCHIVO    : CTAEXR (ENTRADA, SECUENCIAL POR LINEA, UNA    *         
000800*                 SOLICITUD POR RENGLON, SIN LLAVE, EN ORDEN    *         
000900*                 DE ARCHIVO)                                    *        
001000*    LONG. REG. : 72 BYTES                                       *        
001100*                                                                *        
001200*    HISTORIAL DE CAMBIOS                                       *         
001300*    FECHA      INIC  NO.SOL   DESCRIPCION                      *         
001400*    03/09/1992 PEDR  SOL-114  CREACION DEL COPY (JUNTO CON EL  *         
001500*                               PROYECTO DE MULTIMONEDA).        *        
001600*    14/01/1999 EEDR  Y2K-07   REVISION Y2K: SIN FECHAS EN EL   *         
001700*                               COPY. SIN CAMBIO.                *        
001800*    30/11/2007 JOMC  SOL-451  TASA DE CAMBIO RECIBIDA DEL      *         
001900*                               ARCHIVO, YA NO SE CONSULTA EN    *        
002000*                               LINEA A NINGUN PROVEEDOR.        *        
002100******************************************************************        
002200 01  REG-CTAEXR.                                                          
002300     05  CTEX-NUMERO-CUENTA          PIC X(36).                           
002400     05  CTEX-MONEDA-ORIGEN          PIC X(03).                           
002500     05  CTEX-MONEDA-DESTINO         PIC X(03).                           
002600     05  CTEX-IMPORTE                PIC S9(10)V9(02).                    
002700     05  CTEX-TASA-CAMBIO            PIC S9(04)V9(04).                    
002800     05  FILLER                      PIC X(10).                           
