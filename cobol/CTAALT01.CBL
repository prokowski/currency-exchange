000100******************************************************************        
000200* FECHA       : 14/04/1989                                      *         
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *        
000400* APLICACION  : CUENTAS MULTIMONEDA                              *        
000500* PROGRAMA    : CTAALT01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CORRIDA DIARIA DE APERTURA DE CUENTAS. LEE EL    *        
000800*             : ARCHIVO DE SOLICITUDES DE CUENTA NUEVA, VALIDA   *        
000900*             : NOMBRE, APELLIDO Y SALDO INICIAL, GENERA EL      *        
001000*             : NUMERO DE CUENTA Y AGREGA LA CUENTA CON SU       *        
001100*             : BILLETERA DE APERTURA EN PLN AL MAESTRO (VER     *        
001200*             : SOL-114). LAS SOLICITUDES RECHAZADAS SE          *        
001300*             : DOCUMENTAN EN EL REPORTE DE LA CORRIDA, SECCION  *        
001400*             : 1, CON EL MOTIVO DE RECHAZO.                     *        
001500* ARCHIVOS    : CTANAC=C, CTAMTH=A, RUNRPT=A                     *        
001600* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *        
001700* PROGRAMA(S) : NO APLICA                                        *        
001800* INSTALADO   : 14/04/1989                                       *        
001900* NOMBRE      : ALTA DIARIA DE CUENTAS MULTIMONEDA               *        
002000******************************************************************        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.                    CTAALT01.                                 
002300 AUTHOR.                        ERICK RAMIREZ.                            
002400 INSTALLATION.                  BANCO INDUSTRIAL, S.A. - SISTEMAS.        
002500 DATE-WRITTEN.                  14/04/1989.                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.                      CONFIDENCIAL - USO INTERNO BI.            
002800******************************************************************        
002900*                 H I S T O R I A L   D E   C A M B I O S        *        
003000* FECHA      INIC  NO.SOL    DESCRIPCION                        *         
003100* 14/04/1989 EEDR  -------   VERSION ORIGINAL. UNA SOLA MONEDA  *         
003200*                             DE APERTURA (QUETZALES).           *        
003300* 06/11/1991 EEDR  SOL-081   SE AGREGA VALIDACION DE APELLIDO   *         
003400*                             REQUERIDO, ANTES SOLO SE VALIDABA  *        
003500*                             EL PRIMER NOMBRE.                  *        
003600* 03/09/1992 PEDR  SOL-114   SE RENOMBRA LA MONEDA DE APERTURA  *         
003700*                             DE QUETZALES A PLN PARA EL PROYEC- *        
003800*                             TO DE CUENTAS MULTIMONEDA.         *        
003900* 21/02/1994 LCVM  SOL-139   SE CAMBIA EL GENERADOR DE NUMERO   *         
004000*                             DE CUENTA PARA EVITAR COLISIONES   *        
004100*                             CUANDO LA CORRIDA DURA MAS DE UN   *        
004200*                             SEGUNDO, AGREGANDO CENTESIMAS.     *        
004300* 30/05/1996 EEDR  SOL-206   SE AMPLIA EL REPORTE CON LA SUMA   *         
004400*                             DE ALTAS Y RECHAZOS AL FINAL.      *        
004500* 18/01/1999 EEDR  Y2K-07    REVISION DE MILENIO: WKS-ANIO-SYS  *         
004600*                             YA SE MANEJABA A 4 DIGITOS, NO SE  *        
004700*                             ENCONTRARON VENTANAS DE SIGLO.     *        
004800* 09/08/1999 PEDR  Y2K-07B   PRUEBA DE CORRIDA CON FECHA DE     *         
004900*                             SISTEMA 01/01/2000, SIN INCIDENTES.*        
005000* 12/07/2001 RAGM  SOL-275   SE AGREGA VALIDACION DE SALDO       *        
005100*                             INICIAL MAYOR QUE CERO (ANTES SOLO *        
005200*                             SE VALIDABA QUE NO FUERA NEGATIVO).*        
005300* 22/06/2004 JOMC  SOL-338   SE AJUSTA EL FILLER DEL MAESTRO     *        
005400*                             CTAMTH PARA DEJAR HOLGURA.         *        
005500* 30/11/2007 JOMC  SOL-451   SIN CAMBIO EN ESTE PROGRAMA; SE     *        
005600*                             DOCUMENTA POR SER PARTE DEL MISMO  *        
005700*                             PROYECTO QUE CTACAM01.             *        
005800* 14/03/2012 MFCH  SOL-498   ESTANDAR DE PROGRAMACION DEL AREA:  *        
005900*                             EL CORRELATIVO DE CUENTA Y EL      *        
006000*                             NUMERO DE CUENTA GENERADO PASAN A  *        
006100*                             NIVEL 77 (ANTES AGRUPADOS BAJO     *        
006200*                             WKS-CAMPOS-DE-TRABAJO); EL CONTROL *        
006300*                             DE FLUJO SE REESCRIBE CON          *        
006400*                             PERFORM...THRU, SEGUN EL NUEVO     *        
006500*                             INSTRUCTIVO DE CODIFICACION DEL    *        
006600*                             DEPARTAMENTO (LA BANDERA DE FIN DE *        
006700*                             ARCHIVO SE PRUEBA EN LA CONDICION  *        
006800*                             DEL UNTIL, COMO EN EL RESTO DE     *        
006900*                             CARGAS DE TABLA DEL AREA). SIN     *        
006950*                             CAMBIO EN LA LOGICA DE NEGOCIO NI  *        
006980*                             EN LOS ARCHIVOS.                   *        
007000******************************************************************        
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300*EL BANCO SIEMPRE LIQUIDA EN FORMATO NORTEAMERICANO (PUNTO COMO           
007400*SEPARADOR DECIMAL), POR LO QUE NO SE DECLARA DECIMAL-POINT IS            
007500*COMMA. C01 ES EL CANAL DE SALTO DE PAGINA DEL REPORTE DE LA              
007600*CORRIDA, IGUAL QUE EN EL RESTO DE REPORTES BATCH DEL AREA.               
007700 SPECIAL-NAMES.                                                           
007800     C01 IS TOP-OF-FORM.                                                  
007900 INPUT-OUTPUT SECTION.                                                    
008000*    LOS TRES ARCHIVOS DE ESTE PROGRAMA SON SECUENCIALES; NO HAY          
008100*    ACCESO DIRECTO NI LLAVE EN NINGUNO DE ELLOS.                         
008200 FILE-CONTROL.                                                            
008300*    SOLICITUDES DE CUENTA NUEVA, RENGLON POR RENGLON, SIN LLAVE          
008400     SELECT CTANAC   ASSIGN TO CTANAC                                     
008500            ORGANIZATION  IS LINE SEQUENTIAL                              
008600            FILE STATUS   IS FS-CTANAC.                                   
008700                                                                          
008800*    MAESTRO DE CUENTAS; SE ABRE EN EXTEND PARA AGREGAR LAS               
008900*    CUENTAS QUE SE DEN DE ALTA EN ESTA CORRIDA                           
009000     SELECT CTAMTH   ASSIGN TO CTAMTH                                     
009100            ORGANIZATION  IS SEQUENTIAL                                   
009200            FILE STATUS   IS FS-CTAMTH.                                   
009300                                                                          
009400*    REPORTE DE LA CORRIDA DIARIA (SE ABRE EN OUTPUT; LA SECCION 1        
009500*    -ALTAS- LA ESCRIBE ESTE PROGRAMA, LA SECCION 2 -CAMBIOS- LA          
009600*    AGREGA DESPUES CTACAM01 EN EXTEND)                                   
009700     SELECT RUNRPT   ASSIGN TO RUNRPT                                     
009800            FILE STATUS   IS FS-RUNRPT.                                   
009900                                                                          
010000 DATA DIVISION.                                                           
010100 FILE SECTION.                                                            
010200*    SOLICITUDES DE CUENTA NUEVA DEL DIA. EL LAYOUT DEL REGISTRO          
010300*    (PRIMER NOMBRE, APELLIDO, SALDO INICIAL) ESTA EN EL COPY             
010400*    CTANAC, COMPARTIDO CON CUALQUIER OTRO PROGRAMA QUE ALGUN DIA         
010500*    NECESITE LEER ESTAS SOLICITUDES.                                     
010600 FD  CTANAC.                                                              
010700     COPY CTANAC.                                                         
010800*    MAESTRO DE CUENTAS (SE ABRE EN EXTEND, SE LE AGREGAN LAS             
010900*    CUENTAS NUEVAS DE LA CORRIDA). EL LAYOUT DE REG-CTAMTH Y SUS         
011000*    BILLETERAS ESTA EN EL COPY CTAMTH; CTACAM01 LO COMPARTE PARA         
011100*    PROCESAR LOS CAMBIOS DE DIVISA DE LA MISMA CUENTA.                   
011200 FD  CTAMTH.                                                              
011300     COPY CTAMTH.                                                         
011400*    REPORTE DE LA CORRIDA DIARIA (SECCION 1 - ALTAS). EL REGISTRO        
011500*    SE DESCRIBE COMO UNA SOLA LINEA DE IMPRESORA DE 90 POSICIONES;       
011600*    LAS LINEAS DE ENCABEZADO, DETALLE Y TOTAL SE ARMAN EN                
011700*    WORKING-STORAGE Y SE MUEVEN A ESTA LINEA AL ESCRIBIR.                
011800*    90 POSICIONES COINCIDE CON EL ANCHO DE RENGLON USADO EN EL           
011900*    RESTO DE REPORTES DEL AREA DE CUENTAS (VER CTACAM01).                
012000 FD  RUNRPT.                                                              
012100 01  RUNRPT-LINEA                    PIC X(90).                           
012200                                                                          
012300 WORKING-STORAGE SECTION.                                                 
012400******************************************************************        
012500*  ORGANIZACION DE WORKING-STORAGE (DE ARRIBA HACIA ABAJO):      *        
012600*    1. CAMPOS DE TRABAJO GENERALES (FECHA/HORA/CORRELATIVOS)    *        
012700*    2. CONTADORES DE LA CORRIDA                                 *        
012800*    3. SWITCHES/BANDERAS Y MOTIVO DE RECHAZO                    *        
012900*    4. VARIABLES DE FILE STATUS                                 *        
013000*    5. LINEAS DE IMPRESION DEL REPORTE (TITULOS/DETALLE/TOTAL)  *        
013100*  MISMO ORDEN QUE SIGUE CTACAM01 PARA QUE CUALQUIERA QUE        *        
013200*  MANTENGA LOS DOS PROGRAMAS ENCUENTRE LAS COSAS EN EL MISMO    *        
013300*  LUGAR.                                                        *        
013400******************************************************************        
013500*               C A M P O S   D E   T R A B A J O                *        
013600******************************************************************        
013700*FECHA Y HORA DEL SISTEMA AL INICIO DE LA CORRIDA; SE USAN PARA           
013800*ENCABEZAR EL REPORTE Y PARA ARMAR EL NUMERO DE CUENTA NUEVO.             
013900 01  WKS-CAMPOS-DE-TRABAJO.                                               
014000     05  WKS-PROGRAMA                PIC X(08) VALUE "CTAALT01".          
014100     05  WKS-FECHA-SYS               PIC 9(08) VALUE ZEROS.               
014200     05  WKS-FECHA-SYS-R REDEFINES WKS-FECHA-SYS.                         
014300         10  WKS-ANIO-SYS            PIC 9(04).                           
014400         10  WKS-MES-SYS             PIC 9(02).                           
014500         10  WKS-DIA-SYS             PIC 9(02).                           
014600     05  WKS-HORA-SYS                PIC 9(08) VALUE ZEROS.               
014700     05  WKS-HORA-SYS-R REDEFINES WKS-HORA-SYS.                           
014800         10  WKS-HH-SYS              PIC 9(02).                           
014900         10  WKS-MIN-SYS             PIC 9(02).                           
015000         10  WKS-SS-SYS              PIC 9(02).                           
015100         10  WKS-CC-SYS              PIC 9(02).                           
015200     05  FILLER                      PIC X(10) VALUE SPACES.              
015300*CORRELATIVO DE CUENTAS DADAS DE ALTA EN ESTA CORRIDA Y NUMERO DE         
015400*CUENTA YA ARMADO PARA LA SOLICITUD EN TURNO; SE DECLARAN COMO            
015500*NIVEL 77 POR SER CAMPOS ESCALARES INDEPENDIENTES, NO UN GRUPO.           
015600*COMP PORQUE EL CORRELATIVO SOLO SE USA EN ARITMETICA Y EN EL             
015700*STRING DE 3100-GENERAR-NUMERO-CUENTA, NUNCA SE IMPRIME TAL CUAL.         
015800 77  WKS-SEQ-CUENTA              PIC 9(06) COMP VALUE ZEROS.              
015900 77  WKS-NUMERO-CUENTA-GEN       PIC X(36) VALUE SPACES.                  
016000******************************************************************        
016100*                    C O N T A D O R E S                         *        
016200******************************************************************        
016300 01  WKS-CONTADORES.                                                      
016400*    SOLICITUDES LEIDAS DE CTANAC EN LA CORRIDA (ACEPTADAS +              
016500*    RECHAZADAS); SIRVE DE CONTROL CRUZADO CONTRA LOS OTROS DOS.          
016600*    DEBE CUADRAR SIEMPRE CON WKS-CONTADOR-ALTAS MAS                      
016700*    WKS-CONTADOR-RECHAZOS AL FINAL DE LA CORRIDA.                        
016800     05  WKS-CONTADOR-LEIDOS         PIC 9(07) COMP VALUE ZEROS.          
016900*    CUENTAS NUEVAS EFECTIVAMENTE GRABADAS EN CTAMTH                      
017000     05  WKS-CONTADOR-ALTAS          PIC 9(07) COMP VALUE ZEROS.          
017100*    SOLICITUDES QUE NO PASARON LA VALIDACION DE 2000                     
017200     05  WKS-CONTADOR-RECHAZOS       PIC 9(07) COMP VALUE ZEROS.          
017300     05  FILLER                      PIC X(04) VALUE SPACES.              
017400******************************************************************        
017500*                 S W I T C H E S   Y   B A N D E R A S          *        
017600******************************************************************        
017700 01  WKS-FLAGS.                                                           
017800*    SE ENCIENDE EN 1000-PROCESAR-UNA-SOLICITUD AL LLEGAR A FIN           
017900*    DE ARCHIVO DE CTANAC; GOBIERNA EL UNTIL DE 000-MAIN. NUNCA           
018000*    SE APAGA DE NUEVO DENTRO DE LA MISMA CORRIDA.                        
018100     05  WKS-FIN-CTANAC-SW           PIC 9(01) VALUE ZEROS.               
018200         88  WKS-FIN-CTANAC                    VALUE 1.                   
018300*    RESULTADO DE 2000-VALIDAR-SOLICITUD PARA LA SOLICITUD EN             
018400*    TURNO; DETERMINA SI 1000 LLAMA A ALTA O A RECHAZO.                   
018500*    VALOR 1 = VALIDA, VALOR 0 = INVALIDA; SE REINICIA A 1 AL             
018600*    ENTRAR A 2000-VALIDAR-SOLICITUD Y SOLO BAJA A 0 SI ALGUNA            
018700*    REGLA FALLA.                                                         
018800     05  WKS-SOLICITUD-OK-SW         PIC 9(01) VALUE ZEROS.               
018900         88  WKS-SOLICITUD-VALIDA              VALUE 1.                   
019000         88  WKS-SOLICITUD-INVALIDA            VALUE 0.                   
019100     05  FILLER                      PIC X(02) VALUE SPACES.              
019200*    TEXTO DEL MOTIVO DE RECHAZO, FIJADO POR LA PRIMERA REGLA DE          
019300*    2000-VALIDAR-SOLICITUD QUE FALLA; VIAJA A LA LINEA DE DETALLE.       
019400*    40 POSICIONES ALCANZA PARA EL TEXTO MAS LARGO DE LAS TRES            
019500*    REGLAS ACTUALES ("INITIAL BALANCE MUST BE GREATER THAN ZERO").       
019600 01  WKS-MOTIVO-RECHAZO              PIC X(40) VALUE SPACES.              
019700******************************************************************        
019800*        V A R I A B L E S   D E   F I L E   S T A T U S         *        
019900******************************************************************        
020000*    "00" = OK, "10" = FIN DE ARCHIVO, CUALQUIER OTRO VALOR ABORTA        
020100*    LA CORRIDA (VER 0200-ABRIR-ARCHIVOS Y 1000-PROCESAR-UNA-             
020200*    SOLICITUD). UN SOLO DIGITO DE FILE STATUS NO ALCANZA PARA            
020300*    DISTINGUIR TODOS LOS CASOS DE ERROR, POR ESO SE USAN DOS.            
020400 01  FS-CTANAC                       PIC X(02) VALUE ZEROS.               
020500 01  FS-CTAMTH                       PIC X(02) VALUE ZEROS.               
020600 01  FS-RUNRPT                       PIC X(02) VALUE ZEROS.               
020700******************************************************************        
020800*             M A Q U E T A C I O N   D E L   R E P O R T E      *        
020900******************************************************************        
021000*LINEAS 1 Y 2 DEL ENCABEZADO DE LA SECCION 1 (TITULO DEL BANCO Y          
021100*TITULO DE LA SECCION); SE ESCRIBEN UNA SOLA VEZ AL ABRIR ARCHIVOS        
021200*    TODA LA LINEA ES FILLER CON VALUE PORQUE NUNCA SE MUEVE NADA         
021300*    A ESTE RENGLON EN TIEMPO DE CORRIDA, SOLO SE ESCRIBE TAL CUAL.       
021400 01  WKS-LINEA-TITULO-1.                                                  
021500     05  FILLER                      PIC X(30) VALUE SPACES.              
021600     05  FILLER                      PIC X(30)                            
021700             VALUE "DAILY ACCOUNT-MAINTENANCE RUN".                       
021800     05  FILLER                      PIC X(30) VALUE SPACES.              
021900 01  WKS-LINEA-TITULO-2.                                                  
022000     05  FILLER                      PIC X(30) VALUE SPACES.              
022100     05  FILLER                      PIC X(40)                            
022200             VALUE "SECTION 1 - ACCOUNT CREATION".                        
022300     05  FILLER                      PIC X(20) VALUE SPACES.              
022400*ENCABEZADO DE COLUMNAS DE LA LINEA DE DETALLE                            
022500 01  WKS-LINEA-COLUMNAS-ALTA.                                             
022600     05  FILLER                      PIC X(20) VALUE "FIRST NAME".        
022700     05  FILLER                      PIC X(20) VALUE "LAST NAME".         
022800     05  FILLER                      PIC X(10) VALUE "STATUS".            
022900     05  FILLER                      PIC X(40) VALUE "REASON".            
023000*LINEA DE DETALLE, UNA POR SOLICITUD PROCESADA (ACEPTADA O                
023100*RECHAZADA); WKS-LINEA-TOTAL-ALTA LA REDEFINE PARA IMPRIMIR LA            
023200*LINEA DE TOTALES AL FINAL DE LA SECCION CON EL MISMO ANCHO.              
023300*    "ACCEPTED" O "REJECTED" SEGUN EL RESULTADO DE LA VALIDACION          
023400 01  WKS-LINEA-DETALLE-ALTA.                                              
023500     05  WKS-DET-PRIMER-NOMBRE       PIC X(20).                           
023600     05  WKS-DET-APELLIDO            PIC X(20).                           
023700     05  WKS-DET-ESTADO              PIC X(10).                           
023800*    EN BLANCO CUANDO EL ESTADO ES "ACCEPTED"                             
023900     05  WKS-DET-MOTIVO              PIC X(40).                           
024000*    REDEFINE EL MISMO RENGLON DE 90 POSICIONES PARA LA LINEA DE          
024100*    TOTALES QUE SE IMPRIME AL FINAL DE LA SECCION 1 (SOL-206).           
024200 01  WKS-LINEA-TOTAL-ALTA REDEFINES WKS-LINEA-DETALLE-ALTA.               
024300     05  FILLER                      PIC X(18) VALUE SPACES.              
024400     05  FILLER                      PIC X(18)                            
024500             VALUE "ACCOUNTS CREATED:".                                   
024600     05  WKS-TOT-ALTAS-EDIT          PIC ZZ9.                             
024700     05  FILLER                      PIC X(03) VALUE SPACES.              
024800     05  FILLER                      PIC X(19)                            
024900             VALUE "ACCOUNTS REJECTED:".                                  
025000     05  WKS-TOT-RECHAZOS-EDIT       PIC ZZ9.                             
025100     05  FILLER                      PIC X(26) VALUE SPACES.              
025200******************************************************************        
025300 PROCEDURE DIVISION.                                                      
025400*PARRAFO RECTOR DE LA CORRIDA: INICIALIZA, ABRE ARCHIVOS, PROCESA         
025500*SOLICITUD POR SOLICITUD HASTA FIN DE CTANAC, IMPRIME TOTALES Y           
025600*CIERRA. TODO EL CONTROL DE PARRAFOS USA PERFORM...THRU PARA QUE          
025700*EL RANGO EJECUTADO QUEDE EXPLICITO EN CADA LLAMADO.                      
025800 000-MAIN SECTION.                                                        
025900*    PASO 1: ABRIR Y REINICIAR CONTADORES.                                
026000*    ESTE PROGRAMA NO RECIBE PARAMETROS DE CORRIDA; LA UNICA              
026100*    ENTRADA ES EL CONTENIDO DEL ARCHIVO CTANAC DEL DIA.                  
026200     PERFORM 0100-INICIO THRU 0100-INICIO-E                               
026300     PERFORM 0200-ABRIR-ARCHIVOS THRU 0200-ABRIR-ARCHIVOS-E               
026400*    PASO 2: UNA VUELTA POR CADA SOLICITUD DE CTANAC                      
026500     PERFORM 1000-PROCESAR-UNA-SOLICITUD THRU                             
026600             1000-PROCESAR-UNA-SOLICITUD-E                                
026700             UNTIL WKS-FIN-CTANAC                                         
026800*    PASO 3: LINEA DE TOTALES Y CIERRE                                    
026900     PERFORM 4000-TOTALES-DE-CORRIDA THRU 4000-TOTALES-DE-CORRIDA-E       
027000     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-CERRAR-ARCHIVOS-E             
027100     STOP RUN.                                                            
027200 000-MAIN-E.  EXIT.                                                       
027300                                                                          
027400*REINICIA CONTADORES Y TOMA LA FECHA/HORA DEL SISTEMA PARA EL             
027500*GENERADOR DE NUMERO DE CUENTA. SE EJECUTA UNA SOLA VEZ AL                
027600*ARRANCAR LA CORRIDA.                                                     
027700 0100-INICIO SECTION.                                                     
027800     ACCEPT WKS-FECHA-SYS             FROM DATE                           
027900     ACCEPT WKS-HORA-SYS              FROM TIME                           
028000*    LOS TRES CONTADORES Y EL CORRELATIVO DE CUENTA ARRANCAN EN           
028100*    CERO EN CADA CORRIDA; NO SE ACARREAN DE UN DIA PARA OTRO.            
028200*    WKS-FECHA-SYS Y WKS-HORA-SYS QUEDAN FIJOS DESDE AQUI PARA            
028300*    TODA LA CORRIDA, AUNQUE PASE DE MEDIANOCHE MIENTRAS PROCESA.         
028400     MOVE ZEROS TO WKS-CONTADOR-LEIDOS  WKS-CONTADOR-ALTAS                
028500                   WKS-CONTADOR-RECHAZOS WKS-SEQ-CUENTA.                  
028600 0100-INICIO-E.  EXIT.                                                    
028700                                                                          
028800*APERTURA DE ARCHIVOS DE LA CORRIDA E IMPRESION DE ENCABEZADOS.           
028900*SI CUALQUIER ARCHIVO NO ABRE EN STATUS "00" LA CORRIDA SE ABORTA         
029000*CON RETURN-CODE 91, PUES NO HAY FORMA DE CONTINUAR SIN MAESTRO.          
029100 0200-ABRIR-ARCHIVOS SECTION.                                             
029200     OPEN INPUT  CTANAC                                                   
029300     OPEN EXTEND CTAMTH                                                   
029400     OPEN OUTPUT RUNRPT                                                   
029500                                                                          
029600*    SI ALGUN ARCHIVO NO QUEDO EN STATUS "00" LA CORRIDA NO TIENE         
029700*    CASO CONTINUAR; SE DOCUMENTA EL STATUS DE CADA UNO EN CONSOLA        
029800*    Y SE DEVUELVE EL RETURN-CODE DE ABORTO ESTANDAR DEL AREA (91).       
029900*    ESTE ES EL UNICO PUNTO DE LA CORRIDA DONDE TODAVIA NO HAY            
030000*    NADA ABIERTO QUE CERRAR, POR ESO SE HACE STOP RUN DIRECTO            
030100*    EN VEZ DE PERFORMAR 9000-CERRAR-ARCHIVOS.                            
030200     IF FS-CTANAC NOT = "00" OR FS-CTAMTH NOT = "00"                      
030300                           OR FS-RUNRPT NOT = "00"                        
030400        DISPLAY "***********************************************"         
030500        DISPLAY "*    CTAALT01 - ERROR AL ABRIR ARCHIVOS        *"        
030600        DISPLAY "***********************************************"         
030700        DISPLAY "* FILE STATUS CTANAC  : " FS-CTANAC                      
030800        DISPLAY "* FILE STATUS CTAMTH  : " FS-CTAMTH                      
030900        DISPLAY "* FILE STATUS RUNRPT  : " FS-RUNRPT                      
031000        DISPLAY "***********************************************"         
031100        MOVE 91 TO RETURN-CODE                                            
031200        STOP RUN                                                          
031300     END-IF                                                               
031400                                                                          
031500*    ENCABEZADO DE LA SECCION 1 DEL REPORTE, UNA SOLA VEZ.                
031600*    TOP-OF-FORM (CANAL C01 DEFINIDO EN SPECIAL-NAMES) SALTA A LA         
031700*    PRIMERA LINEA DE LA SIGUIENTE PAGINA DE LA IMPRESORA.                
031800     WRITE RUNRPT-LINEA FROM WKS-LINEA-TITULO-1                           
031900           AFTER ADVANCING TOP-OF-FORM                                    
032000     WRITE RUNRPT-LINEA FROM WKS-LINEA-TITULO-2                           
032100           AFTER ADVANCING 1 LINE                                         
032200     WRITE RUNRPT-LINEA FROM WKS-LINEA-COLUMNAS-ALTA                      
032300           AFTER ADVANCING 2 LINES.                                       
032400 0200-ABRIR-ARCHIVOS-E.  EXIT.                                            
032500                                                                          
032600*LEE UNA SOLICITUD Y LA ENCAMINA A ALTA O A RECHAZO. AL LLEGAR A          
032700*FIN DE ARCHIVO SE ENCIENDE LA BANDERA WKS-FIN-CTANAC-SW Y YA NO          
032750*SE TOCA MAS EL AREA DE CTANAC EN ESTA VUELTA; LA CONDICION DEL           
032780*UNTIL DEL PERFORM QUE LLAMA A ESTE PARRAFO ES LA QUE DETIENE EL          
032790*LOOP EN LA SIGUIENTE VUELTA DEL PERFORM...THRU QUE LO LLAMA.             
032900 1000-PROCESAR-UNA-SOLICITUD SECTION.                                     
033000     READ CTANAC                                                          
033100     END-READ                                                             
033200                                                                          
033300     IF FS-CTANAC = "10"                                                  
033400        MOVE 1 TO WKS-FIN-CTANAC-SW                                       
033600     END-IF                                                               
033700                                                                          
033800*    CUALQUIER STATUS DISTINTO DE "00"/"10" ES UN ERROR DE E/S            
033900*    REAL (ARCHIVO DESCUADRADO, DISPOSITIVO, ETC.); NO HAY FORMA          
034000*    SEGURA DE SEGUIR LEYENDO, ASI QUE SE CIERRA Y SE ABORTA.             
034100*    AQUI SI SE PERFORMEA 9000-CERRAR-ARCHIVOS PORQUE LOS TRES            
034200*    ARCHIVOS YA ESTAN ABIERTOS (A DIFERENCIA DE 0200).                   
034300     IF FS-CTANAC NOT = "00" AND FS-CTANAC NOT = "10"                     
034400        DISPLAY "***************************************"                 
034500        DISPLAY "*  CTAALT01 - ERROR AL LEER CTANAC     *"                
034600        DISPLAY "***************************************"                 
034700        DISPLAY "* FILE STATUS : " FS-CTANAC                              
034800        MOVE 91 TO RETURN-CODE                                            
034900        PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-CERRAR-ARCHIVOS-E          
035000        STOP RUN                                                          
035100     END-IF                                                               
035200                                                                          
035300*    UNA SOLICITUD VALIDA SE PERFORMEA A ALTA, UNA INVALIDA A             
035400*    RECHAZO; EN AMBOS CASOS SE IMPRIME UNA LINEA DE DETALLE. ESTE        
035420*    BLOQUE ES EL CUERPO DEL LOOP PRINCIPAL Y SOLO CORRE MIENTRAS         
035440*    WKS-FIN-CTANAC-SW SIGUE APAGADA, PARA NO PROCESAR EL AREA DE         
035460*    CTANAC CUANDO EL "10" DE ARRIBA DEJO AHI EL ULTIMO REGISTRO          
035480*    LEIDO Y NO UNA SOLICITUD NUEVA.                                      
035500     IF WKS-FIN-CTANAC-SW = 0                                             
035600        ADD 1 TO WKS-CONTADOR-LEIDOS                                      
035700        PERFORM 2000-VALIDAR-SOLICITUD THRU 2000-VALIDAR-SOLICITUD-E      
035800        IF WKS-SOLICITUD-VALIDA                                           
035900           PERFORM 3000-ALTA-DE-CUENTA THRU 3000-ALTA-DE-CUENTA-E         
036000        ELSE                                                              
036100           PERFORM 3500-RECHAZAR-SOLICITUD THRU                           
036200                   3500-RECHAZAR-SOLICITUD-E                              
036300        END-IF                                                            
036400        PERFORM 1200-IMPRIMIR-DETALLE-ALTA THRU                           
036500                1200-IMPRIMIR-DETALLE-ALTA-E                              
036600     END-IF.                                                              
036700 1000-PROCESAR-UNA-SOLICITUD-E.  EXIT.                                    
036800                                                                          
036900*VALIDA PRIMER NOMBRE, APELLIDO Y SALDO INICIAL DE LA SOLICITUD,          
037000*EN ESE ORDEN; LA PRIMERA VALIDACION QUE FALLA FIJA EL MOTIVO DE          
037100*RECHAZO Y LAS SIGUIENTES YA NO SE EVALUAN (WKS-SOLICITUD-VALIDA          
037200*PASA A FALSO Y LOS IF SIGUIENTES LA PROTEGEN).                           
037300 2000-VALIDAR-SOLICITUD SECTION.                                          
037400     MOVE SPACES TO WKS-MOTIVO-RECHAZO                                    
037500     MOVE 1      TO WKS-SOLICITUD-OK-SW                                   
037600                                                                          
037700*    REGLA 1: EL PRIMER NOMBRE ES OBLIGATORIO                             
037800     IF CTNA-PRIMER-NOMBRE = SPACES                                       
037900        MOVE 0 TO WKS-SOLICITUD-OK-SW                                     
038000        MOVE "FIRST NAME IS REQUIRED" TO WKS-MOTIVO-RECHAZO               
038100     END-IF                                                               
038200                                                                          
038300*    REGLA 2: EL APELLIDO ES OBLIGATORIO (SOL-081). SOLO SE               
038400*    EVALUA SI LA REGLA 1 TODAVIA NO RECHAZO LA SOLICITUD, PARA           
038500*    QUE EL REPORTE MUESTRE SIEMPRE UN UNICO MOTIVO DE RECHAZO.           
038600     IF WKS-SOLICITUD-VALIDA AND CTNA-APELLIDO = SPACES                   
038700        MOVE 0 TO WKS-SOLICITUD-OK-SW                                     
038800        MOVE "LAST NAME IS REQUIRED" TO WKS-MOTIVO-RECHAZO                
038900     END-IF                                                               
039000                                                                          
039100*    REGLA 3: EL SALDO INICIAL DEBE SER MAYOR QUE CERO (SOL-275).         
039200*    ANTES DE ESTE CAMBIO SOLO SE RECHAZABA SALDO NEGATIVO; UNA           
039300*    CUENTA NO SE ABRE EN CERO.                                           
039400     IF WKS-SOLICITUD-VALIDA                                              
039500                    AND CTNA-SALDO-INICIAL NOT > ZEROS                    
039600        MOVE 0 TO WKS-SOLICITUD-OK-SW                                     
039700        MOVE "INITIAL BALANCE MUST BE GREATER THAN ZERO"                  
039800                    TO WKS-MOTIVO-RECHAZO                                 
039900     END-IF.                                                              
040000 2000-VALIDAR-SOLICITUD-E.  EXIT.                                         
040100                                                                          
040200*GENERA EL NUMERO DE CUENTA Y AGREGA LA CUENTA AL MAESTRO CON             
040300*SU BILLETERA DE APERTURA EN PLN. DESDE SOL-114 LA MONEDA DE              
040400*APERTURA YA NO ES QUETZALES SINO EL CODIGO ISO DE MONEDA LOCAL.          
040500 3000-ALTA-DE-CUENTA SECTION.                                             
040600*    PRIMERO SE ARMA EL NUMERO DE CUENTA, LUEGO SE LLENA EL               
040700*    REGISTRO Y SE GRABA.                                                 
040800     PERFORM 3100-GENERAR-NUMERO-CUENTA THRU                              
040900             3100-GENERAR-NUMERO-CUENTA-E                                 
041000                                                                          
041100*    UNA CUENTA NUEVA SIEMPRE ARRANCA CON EXACTAMENTE UNA                 
041200*    BILLETERA, EN PLN, CON EL SALDO INICIAL DE LA SOLICITUD;             
041300*    LAS DEMAS BILLETERAS DE MONEDA SE ABREN DESPUES, CUANDO              
041400*    CTACAM01 PROCESA EL PRIMER CAMBIO A UNA DIVISA NUEVA.                
041500*    INITIALIZE DEJA EN CEROS/ESPACIOS TODA LA TABLA DE                   
041600*    BILLETERAS DE REG-CTAMTH ANTES DE LLENAR LA PRIMERA.                 
041700     INITIALIZE REG-CTAMTH                                                
041800     MOVE WKS-NUMERO-CUENTA-GEN  TO CTAM-NUMERO-CUENTA                    
041900     MOVE CTNA-PRIMER-NOMBRE     TO CTAM-PRIMER-NOMBRE                    
042000     MOVE CTNA-APELLIDO          TO CTAM-APELLIDO                         
042100     MOVE 1                      TO CTAM-NUM-BILLETERAS                   
042200     MOVE "PLN"                  TO CTAM-BIL-MONEDA(1)                    
042300     MOVE CTNA-SALDO-INICIAL     TO CTAM-BIL-SALDO(1)                     
042400                                                                          
042500     WRITE REG-CTAMTH                                                     
042600     END-WRITE                                                            
042700                                                                          
042800*    EL MAESTRO SE ABRE EN EXTEND; UN ERROR AQUI CASI SIEMPRE ES          
042900*    DISPOSITIVO LLENO O EL ARCHIVO ABIERTO POR OTRO PROCESO.             
043000*    SE ABORTA EN VEZ DE SEGUIR CON LA SIGUIENTE SOLICITUD PORQUE         
043100*    EL MAESTRO PODRIA QUEDAR INCONSISTENTE A MEDIAS.                     
043200     IF FS-CTAMTH NOT = "00"                                              
043300        DISPLAY "***********************************************"         
043400        DISPLAY "*  CTAALT01 - ERROR AL GRABAR CTAMTH           *"        
043500        DISPLAY "***********************************************"         
043600*       SE DEJA EL NUMERO DE CUENTA EN CONSOLA PARA QUE                   
043700*       OPERACIONES SEPA CUAL SOLICITUD QUEDO A MEDIAS.                   
043800        DISPLAY "* CUENTA       : " CTAM-NUMERO-CUENTA                    
043900        DISPLAY "* FILE STATUS  : " FS-CTAMTH                             
044000        MOVE 91 TO RETURN-CODE                                            
044100        PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-CERRAR-ARCHIVOS-E          
044200        STOP RUN                                                          
044300     END-IF                                                               
044400                                                                          
044500*    LA CUENTA QUEDO GRABADA; SE ARMA LA LINEA DE DETALLE ACEPTADA        
044600     ADD 1 TO WKS-CONTADOR-ALTAS                                          
044700     MOVE CTNA-PRIMER-NOMBRE TO WKS-DET-PRIMER-NOMBRE                     
044800     MOVE CTNA-APELLIDO      TO WKS-DET-APELLIDO                          
044900     MOVE "ACCEPTED"         TO WKS-DET-ESTADO                            
045000     MOVE SPACES             TO WKS-DET-MOTIVO.                           
045100 3000-ALTA-DE-CUENTA-E.  EXIT.                                            
045200                                                                          
045300*ARMA EL NUMERO DE CUENTA A PARTIR DE FECHA, HORA Y UN                    
045400*CORRELATIVO DE LA CORRIDA (NO SE USA NINGUNA FUNCION DE                  
045500*NUMEROS ALEATORIOS, SOLO DATOS DEL RELOJ DEL SISTEMA). DESDE             
045600*SOL-139 SE AGREGAN LAS CENTESIMAS DE SEGUNDO AL NUMERO PARA              
045700*EVITAR COLISIONES CUANDO LA CORRIDA PROCESA VARIAS SOLICITUDES           
045800*EN EL MISMO SEGUNDO DEL RELOJ. EL CORRELATIVO WKS-SEQ-CUENTA             
045900*TAMBIEN ENTRA AL NUMERO PARA CUBRIR EL CASO EXTREMO DE DOS               
046000*SOLICITUDES EN LA MISMA CENTESIMA DE SEGUNDO.                            
046100 3100-GENERAR-NUMERO-CUENTA SECTION.                                      
046200*    AAAAMMDD-HHMM-SSCC-NNNNNN-CTAALT01, 36 POSICIONES EN TOTAL;          
046300*    CTAM-NUMERO-CUENTA EN EL COPY CTAMTH TIENE ESE MISMO ANCHO.          
046400     ADD 1 TO WKS-SEQ-CUENTA                                              
046500     STRING WKS-FECHA-SYS   DELIMITED BY SIZE                             
046600            "-"             DELIMITED BY SIZE                             
046700            WKS-HH-SYS      DELIMITED BY SIZE                             
046800            WKS-MIN-SYS     DELIMITED BY SIZE                             
046900            "-"             DELIMITED BY SIZE                             
047000            WKS-SS-SYS      DELIMITED BY SIZE                             
047100            WKS-CC-SYS      DELIMITED BY SIZE                             
047200            "-"             DELIMITED BY SIZE                             
047300            WKS-SEQ-CUENTA  DELIMITED BY SIZE                             
047400            "-"             DELIMITED BY SIZE                             
047500            WKS-PROGRAMA    DELIMITED BY SIZE                             
047600       INTO WKS-NUMERO-CUENTA-GEN                                         
047700     END-STRING.                                                          
047800 3100-GENERAR-NUMERO-CUENTA-E.  EXIT.                                     
047900                                                                          
048000*DOCUMENTA EL RECHAZO EN LA LINEA DE DETALLE DEL REPORTE, CON EL          
048100*MOTIVO FIJADO POR 2000-VALIDAR-SOLICITUD.                                
048200 3500-RECHAZAR-SOLICITUD SECTION.                                         
048300*    NO SE GRABA NADA EN CTAMTH; LA SOLICITUD SOLO QUEDA                  
048400*    DOCUMENTADA EN LA SECCION 1 DEL REPORTE DE LA CORRIDA.               
048500*    WKS-MOTIVO-RECHAZO YA TRAE EL TEXTO FIJADO POR LA REGLA QUE          
048600*    FALLO EN 2000-VALIDAR-SOLICITUD.                                     
048700     ADD 1 TO WKS-CONTADOR-RECHAZOS                                       
048800     MOVE CTNA-PRIMER-NOMBRE TO WKS-DET-PRIMER-NOMBRE                     
048900     MOVE CTNA-APELLIDO      TO WKS-DET-APELLIDO                          
049000     MOVE "REJECTED"         TO WKS-DET-ESTADO                            
049100     MOVE WKS-MOTIVO-RECHAZO TO WKS-DET-MOTIVO.                           
049200 3500-RECHAZAR-SOLICITUD-E.  EXIT.                                        
049300                                                                          
049400*ESCRIBE LA LINEA DE DETALLE DE LA SOLICITUD YA PROCESADA (SEA            
049500*ACEPTADA O RECHAZADA); LA LLAMA SIEMPRE 1000-PROCESAR-UNA-               
049600*SOLICITUD DESPUES DE RESOLVER EL ALTA O EL RECHAZO.                      
049700 1200-IMPRIMIR-DETALLE-ALTA SECTION.                                      
049800*    UNA LINEA POR RENGLON, SIN CONTROL DE PAGINA; LA SECCION 1 NO        
049900*    TIENE QUIEBRES, A DIFERENCIA DE LA SECCION 2 DE CTACAM01.            
050000*    ESTE PROGRAMA NO USA REPORT WRITER; LAS LINEAS SE ARMAN A            
050100*    MANO EN WORKING-STORAGE Y SE ESCRIBEN CON WRITE...FROM.              
050200     WRITE RUNRPT-LINEA FROM WKS-LINEA-DETALLE-ALTA                       
050300           AFTER ADVANCING 1 LINE.                                        
050400 1200-IMPRIMIR-DETALLE-ALTA-E.  EXIT.                                     
050500                                                                          
050600*IMPRIME LA LINEA DE TOTALES DE LA SECCION 1 (SOL-206): CUANTAS           
050700*CUENTAS SE DIERON DE ALTA Y CUANTAS SOLICITUDES SE RECHAZARON            
050800*EN LA CORRIDA.                                                           
050900 4000-TOTALES-DE-CORRIDA SECTION.                                         
051000*    WKS-CONTADOR-LEIDOS NO SE IMPRIME PORQUE SIEMPRE ES LA SUMA          
051100*    DE LOS OTROS DOS; SOLO SE USA COMO CONTROL INTERNO.                  
051200*    SE LLAMA UNA SOLA VEZ, DESPUES DE QUE TERMINA EL LOOP DE             
051300*    1000-PROCESAR-UNA-SOLICITUD, ANTES DE CERRAR ARCHIVOS.               
051400     MOVE WKS-CONTADOR-ALTAS    TO WKS-TOT-ALTAS-EDIT                     
051500     MOVE WKS-CONTADOR-RECHAZOS TO WKS-TOT-RECHAZOS-EDIT                  
051600     WRITE RUNRPT-LINEA FROM WKS-LINEA-TOTAL-ALTA                         
051700           AFTER ADVANCING 2 LINES.                                       
051800 4000-TOTALES-DE-CORRIDA-E.  EXIT.                                        
051900                                                                          
052000*CIERRE DE ARCHIVOS DE LA CORRIDA. SE LLAMA AL FINAL NORMAL DE LA         
052100*CORRIDA Y TAMBIEN DESDE LOS ABORTOS POR ERROR DE E/S.                    
052200 9000-CERRAR-ARCHIVOS SECTION.                                            
052300*    LOS TRES ARCHIVOS DE ESTE PROGRAMA SE CIERRAN JUNTOS; NO HAY         
052400*    NADA QUE RESGUARDAR EN MEMORIA ENTRE CORRIDAS.                       
052500*    TAMBIEN SE LLAMA DESDE LOS ABORTOS DE 0200 (ANTES DE ABRIR,          
052600*    NO APLICA) Y DE 1000/3000 (ARCHIVOS YA ABIERTOS).                    
052700     CLOSE CTANAC, CTAMTH, RUNRPT.                                        
052800 9000-CERRAR-ARCHIVOS-E.  EXIT.                                           
052900******************************************************************        
053000*  NOTA DE MANTENIMIENTO: ESTE PROGRAMA SOLO ABRE CUENTAS Y SOLO *        
053100*  ESCRIBE LA BILLETERA DE APERTURA EN PLN. LOS CAMBIOS DE       *        
053200*  DIVISA ENTRE BILLETERAS DE LA MISMA CUENTA SON RESPONSABILI-  *        
053300*  DAD EXCLUSIVA DE CTACAM01, QUE CORRE DESPUES EN LA MISMA      *        
053400*  CORRIDA NOCTURNA Y AGREGA LA SECCION 2 AL MISMO RUNRPT.       *        
053500******************************************************************        
