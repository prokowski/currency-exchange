000100******************************************************************        
000200*                                                                *        
000300*    COPY CTAMTH  -  MAESTRO DE CUENTAS Y BILLETERAS            *         
000400*                                                                *        
000500*    APLICACION : CUENTAS MULTIMONEDA                           *         
000600*    ARCHIVO    : CTAMTH (MAESTRO DE CUENTAS, ORGANIZACION       *        
000700*                 SECUENCIAL - SUSTITUYE EL INDEXADO POR NUMERO  *        
000800*                 DE CUENTA; SE CARGA COMPLETO A TABLA EN        *        
000900*                 MEMORIA AL INICIO DE LA CORRIDA Y SE REGRABA   *        
001000*                 COMPLETO AL FINAL)                             *        
001100*    LLAVE      : CTAM-NUMERO-CUENTA (LOGICA, NO INDEXADA)       *        
001200*    LONG. REG. : 300 BYTES                                      *        
001300*                                                                *        
001400*    HISTORIAL DE CAMBIOS                                       *         
001500*    FECHA      INIC  NO.SOL   DESCRIPCION                      *         
001600*    12/04/1989 EEDR  -------  CREACION DEL COPY, UNA CUENTA,   *         
001700*                               UNA BILLETERA EN QUETZALES.      *        
001800*    03/09/1992 PEDR  SOL-114  AMPLIA A 10 BILLETERAS POR        *        
001900*                               CUENTA, SOPORTA OTRAS DIVISAS.   *        
002000*    14/01/1999 EEDR  Y2K-07   REVISION Y2K: SIN FECHAS EN EL   *         
002100*                               COPY. SIN CAMBIO.                *        
002200*    22/06/2004 JOMC  SOL-338  FILLER AMPLIADO, HOLGURA DE      *         
002300*                               CRECIMIENTO DEL REGISTRO.        *        
002400******************************************************************        
002500 01  REG-CTAMTH.                                                          
002600     05  CTAM-NUMERO-CUENTA          PIC X(36).                           
002700     05  CTAM-PRIMER-NOMBRE          PIC X(50).                           
002800     05  CTAM-APELLIDO               PIC X(50).                           
002900     05  CTAM-NUM-BILLETERAS         PIC 9(02).                           
003000     05  CTAM-TABLA-BILLETERAS  OCCURS 10 TIMES                           
003100                                 INDEXED BY IDX-CTAM-BIL.                 
003200         10  CTAM-BIL-MONEDA         PIC X(03).                           
003300         10  CTAM-BIL-SALDO          PIC S9(10)V9(02).                    
003400     05  FILLER                      PIC X(12).                           
