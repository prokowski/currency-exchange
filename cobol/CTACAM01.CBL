000100******************************************************************        
000200* FECHA       : 03/09/1992                                      *         
000300* PROGRAMADOR : PABLO ERNESTO DIAZ RUANO (PEDR)                  *        
000400* APLICACION  : CUENTAS MULTIMONEDA                              *        
000500* PROGRAMA    : CTACAM01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CORRIDA DIARIA DE CAMBIOS DE DIVISA. CARGA EL    *        
000800*             : MAESTRO DE CUENTAS Y EL CATALOGO DE MONEDAS      *        
000900*             : HABILITADAS A MEMORIA, PROCESA CADA SOLICITUD    *        
001000*             : DE CAMBIO ENTRE BILLETERAS DE UNA MISMA CUENTA,  *        
001100*             : REGRABA EL MAESTRO ACTUALIZADO Y PRODUCE EL      *        
001200*             : REPORTE DE LA CORRIDA, SECCION 2, QUEBRADO POR   *        
001300*             : CUENTA, CON EL PIE DE REPORTE DE TOTALES DE      *        
001400*             : ACEPTADAS Y RECHAZADAS POR MOTIVO.               *        
001500* ARCHIVOS    : CTAEXR=C, CTASUP=C, CTAMTH=A, CTARES=A, RUNRPT=A *        
001600* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *        
001700* PROGRAMA(S) : NO APLICA                                        *        
001800* INSTALADO   : 03/09/1992                                       *        
001900* NOMBRE      : CAMBIOS DE DIVISA ENTRE BILLETERAS               *        
002000******************************************************************        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.                    CTACAM01.                                 
002300 AUTHOR.                        PABLO ERNESTO DIAZ RUANO.                 
002400 INSTALLATION.                  BANCO INDUSTRIAL, S.A. - SISTEMAS.        
002500 DATE-WRITTEN.                  03/09/1992.                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.                      CONFIDENCIAL - USO INTERNO BI.            
002800******************************************************************        
002900*                 H I S T O R I A L   D E   C A M B I O S        *        
003000* FECHA      INIC  NO.SOL    DESCRIPCION                        *         
003100* 03/09/1992 PEDR  SOL-114   VERSION ORIGINAL DEL PROYECTO DE   *         
003200*                             CUENTAS MULTIMONEDA. UN SOLO PAR   *        
003300*                             DE BILLETERAS POR SOLICITUD.       *        
003400* 11/03/1994 LCVM  SOL-139   SE AGREGA LA CREACION AUTOMATICA   *         
003500*                             DE LA BILLETERA DESTINO CUANDO LA  *        
003600*                             CUENTA AUN NO LA POSEE.            *        
003700* 08/10/1995 EEDR  SOL-188   SE AGREGA EL CONTROL DE SALDO      *         
003800*                             MAXIMO POR BILLETERA, CON REVERSO  *        
003900*                             DEL CAMBIO SI SE EXCEDE.           *        
004000* 30/05/1996 EEDR  SOL-206   SE AGREGA CTRS-MOTIVO-RECHAZO AL   *         
004100*                             RESULTADO Y AL REPORTE.            *        
004200* 15/01/1999 PEDR  Y2K-07    REVISION DE MILENIO: NO HAY        *         
004300*                             FECHAS ALMACENADAS EN LOS          *        
004400*                             ARCHIVOS DE CAMBIO. SIN CAMBIO.    *        
004500* 21/09/1999 PEDR  Y2K-07B   PRUEBA DE CORRIDA CON FECHA DE     *         
004600*                             SISTEMA 01/01/2000, SIN INCIDENTES.*        
004700* 14/02/2002 RAGM  SOL-291   SE AGREGA EL QUIEBRE POR CUENTA    *         
004800*                             EN EL REPORTE (REPORT WRITER) Y EL *        
004900*                             SUBTOTAL POR CUENTA.               *        
005000* 22/06/2004 JOMC  SOL-338   SE AJUSTA EL FILLER DEL MAESTRO     *        
005100*                             CTAMTH PARA DEJAR HOLGURA.         *        
005200* 30/11/2007 JOMC  SOL-451   LA TASA DE CAMBIO SE RECIBE YA EN  *         
005300*                             EL ARCHIVO CTAEXR. SE ELIMINA LA   *        
005400*                             LLAMADA EN LINEA AL PROVEEDOR DE   *        
005500*                             TASAS QUE SE USABA EN VERSIONES    *        
005600*                             ANTERIORES DE ESTE PROGRAMA.       *        
005700* 19/04/2011 RAGM  SOL-512   SE AGREGAN LAS ESTADISTICAS POR    *         
005800*                             PAR DE MONEDAS AL CIERRE DE LA     *        
005900*                             CORRIDA (SOLO A CONSOLA).          *        
006000* 14/03/2012 MFCH  SOL-499   EL PIE DE REPORTE (TYPE IS RF) YA  *         
006100*                             NO SOLO LLEVA EL TOTAL DE CAMBIOS  *        
006200*                             Y LOS MONTOS; AHORA TAMBIEN IMPRIME*        
006300*                             EL TOTAL DE SOLICITUDES ACEPTADAS  *        
006400*                             Y EL DESGLOSE DE RECHAZADAS POR    *        
006500*                             MOTIVO, QUE DESDE SOL-512 SOLO SE  *        
006600*                             VEIAN EN CONSOLA (8000-ESTADISTICAS*        
006700*                             SIGUE MOSTRANDOLOS, AHORA ADEMAS   *        
006800*                             DEL REPORTE IMPRESO). TAMBIEN SE   *        
006900*                             REESCRIBE EL CONTROL DE FLUJO DE   *        
007000*                             TODOS LOS PARRAFOS CON PERFORM...  *        
007100*                             THRU, SEGUN EL NUEVO INSTRUCTIVO   *        
007200*                             DE CODIFICACION DEL DEPARTAMENTO   *        
007300*                             (LA BANDERA DE FIN DE ARCHIVO SE   *        
007400*                             PRUEBA EN LA CONDICION DEL UNTIL). *        
007450*                             SIN CAMBIO EN LAS REGLAS DE        *        
007480*                             VALIDACION NI DE CAMBIO DE DIVISA. *        
007600******************************************************************        
007700 ENVIRONMENT DIVISION.                                                    
007800 CONFIGURATION SECTION.                                                   
007900*EL BANCO SIEMPRE LIQUIDA EN FORMATO NORTEAMERICANO (PUNTO COMO           
008000*SEPARADOR DECIMAL); NO SE DECLARA DECIMAL-POINT IS COMMA. C01            
008100*ES EL CANAL DE SALTO DE PAGINA DEL REPORTE DE LA CORRIDA.                
008200 SPECIAL-NAMES.                                                           
008300     C01 IS TOP-OF-FORM.                                                  
008400 INPUT-OUTPUT SECTION.                                                    
008500*    TODOS LOS ARCHIVOS DE ESTE PROGRAMA SON SECUENCIALES; EL             
008600*    MAESTRO DE CUENTAS SE TRABAJA EN MEMORIA (VER WKS-TABLA-             
008700*    CUENTAS) PARA PODER LOCALIZAR UNA CUENTA CUALQUIERA VARIAS           
008800*    VECES EN LA MISMA CORRIDA SIN RELEER EL ARCHIVO.                     
008900 FILE-CONTROL.                                                            
009000*    SOLICITUDES DE CAMBIO DE DIVISA DEL DIA, EN EL ORDEN EN QUE          
009100*    LLEGARON; EL SORT DE 1500 LAS REORDENA POR CUENTA PARA EL            
009200*    REPORTE.                                                             
009300     SELECT CTAEXR   ASSIGN TO CTAEXR                                     
009400            ORGANIZATION  IS LINE SEQUENTIAL                              
009500            FILE STATUS   IS FS-CTAEXR.                                   
009600                                                                          
009700*    CATALOGO DE MONEDAS HABILITADAS PARA CAMBIO EN EL BANCO              
009800     SELECT CTASUP   ASSIGN TO CTASUP                                     
009900            ORGANIZATION  IS LINE SEQUENTIAL                              
010000            FILE STATUS   IS FS-CTASUP.                                   
010100                                                                          
010200*    MAESTRO DE CUENTAS; SE ABRE EN INPUT PARA CARGARLO COMPLETO          
010300*    A WKS-TABLA-CUENTAS Y LUEGO EN OUTPUT PARA REGRABARLO YA             
010400*    ACTUALIZADO (VER 0300 Y 5000).                                       
010500     SELECT CTAMTH   ASSIGN TO CTAMTH                                     
010600            ORGANIZATION  IS SEQUENTIAL                                   
010700            FILE STATUS   IS FS-CTAMTH.                                   
010800                                                                          
010900*    RESULTADO DE CADA SOLICITUD DE CAMBIO, ACEPTADA O RECHAZADA          
011000     SELECT CTARES   ASSIGN TO CTARES                                     
011100            ORGANIZATION  IS LINE SEQUENTIAL                              
011200            FILE STATUS   IS FS-CTARES.                                   
011300                                                                          
011400*    REPORTE DE LA CORRIDA DIARIA; SE ABRE EN EXTEND PORQUE               
011500*    CTAALT01 YA ESCRIBIO LA SECCION 1 DE ALTAS ANTES DE QUE              
011600*    ESTE PROGRAMA CORRA.                                                 
011700     SELECT RUNRPT   ASSIGN TO RUNRPT                                     
011800            FILE STATUS   IS FS-RUNRPT.                                   
011900                                                                          
012000*    ARCHIVO DE TRABAJO DEL SORT QUE REORDENA LOS RESULTADOS DE           
012100*    CAMBIO POR NUMERO DE CUENTA PARA EL QUIEBRE DEL REPORTE              
012200     SELECT WORKFILE ASSIGN TO SORTWK1.                                   
012300                                                                          
012400 DATA DIVISION.                                                           
012500 FILE SECTION.                                                            
012600*    SOLICITUDES DE CAMBIO DE DIVISA DEL DIA. EL LAYOUT DEL               
012700*    REGISTRO (CUENTA, MONEDA ORIGEN/DESTINO, IMPORTE, TASA) ESTA         
012800*    EN EL COPY CTAEXR.                                                   
012900 FD  CTAEXR.                                                              
013000     COPY CTAEXR.                                                         
013100*    MONEDAS HABILITADAS PARA CAMBIO; UN CODIGO ISO POR RENGLON.          
013200 FD  CTASUP.                                                              
013300     COPY CTASUP.                                                         
013400*    MAESTRO DE CUENTAS (SE LEE COMPLETO A MEMORIA AL INICIO,             
013500*    SE REGRABA COMPLETO AL FINAL DE LA CORRIDA). EL LAYOUT DE            
013600*    REG-CTAMTH Y SUS BILLETERAS ESTA EN EL COPY CTAMTH, EL MISMO         
013700*    QUE USA CTAALT01 PARA LA APERTURA DE CUENTAS.                        
013800 FD  CTAMTH.                                                              
013900     COPY CTAMTH.                                                         
014000*    RESULTADO DE CADA SOLICITUD DE CAMBIO PROCESADA                      
014100 FD  CTARES.                                                              
014200     COPY CTARES.                                                         
014300*    REPORTE DE LA CORRIDA DIARIA (SECCION 2 - CAMBIOS). EL               
014400*    LAYOUT DE IMPRESION SE DESCRIBE MAS ABAJO EN LA REPORT               
014500*    SECTION, NO COMO UN FD CONVENCIONAL.                                 
014600 FD  RUNRPT                                                               
014700     REPORT IS REPORTE-CAMBIOS.                                           
014800*    ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR CUENTA. CADA             
014900*    RENGLON ES UN RESULTADO DE CAMBIO YA LISTO PARA IMPRIMIRSE;          
015000*    EL SORT SOLO REACOMODA EL ORDEN, NO TRANSFORMA NADA.                 
015100 SD  WORKFILE.                                                            
015200 01  SRT-REGISTRO.                                                        
015300*    LLAVE DE ORDENAMIENTO DEL SORT; MISMO ANCHO QUE EL NUMERO            
015400*    DE CUENTA DEL MAESTRO PARA QUE NO HAYA TRUNCAMIENTO.                 
015500     05  SRT-NUMERO-CUENTA           PIC X(36).                           
015600     05  SRT-MONEDA-ORIGEN           PIC X(03).                           
015700     05  SRT-MONEDA-DESTINO          PIC X(03).                           
015800*    IMPORTES EN LA MONEDA DE ORIGEN Y DE DESTINO; SE GUARDAN             
015900*    LOS DOS PORQUE UN CAMBIO RECHAZADO NUNCA LLEGA A CALCULAR            
016000*    EL ACREDITADO (QUEDA EN CEROS).                                      
016100     05  SRT-IMPORTE-DEBITADO        PIC S9(10)V9(02).                    
016200     05  SRT-IMPORTE-ACREDITADO      PIC S9(10)V9(02).                    
016300*    "ACEPTADO" O "RECHAZADO"; SE COPIA TAL CUAL A LA COLUMNA             
016400*    STATUS DEL DETALLE DE IMPRESION.                                     
016500     05  SRT-ESTADO-TEXTO            PIC X(10).                           
016600*    EN BLANCO SI SE ACEPTO; SI SE RECHAZO, TRAE EL TEXTO DE              
016700*    WKS-MOTIVO-RECHAZO-CAMBIO QUE ARMO 2100.                             
016800     05  SRT-MOTIVO                  PIC X(60).                           
016900     05  FILLER                      PIC X(05).                           
017000                                                                          
017100******************************************************************        
017200*            M A Q U E T A C I O N   D E L   R E P O R T E       *        
017300******************************************************************        
017400*LA SECCION 2 SE QUIEBRA POR SRT-NUMERO-CUENTA (UN SUBTOTAL AL            
017500*CAMBIAR DE CUENTA) Y CIERRA CON UN PIE DE REPORTE (TYPE IS RF)           
017600*QUE SOLO SE IMPRIME UNA VEZ, AL FINAL, CON LOS TOTALES DE TODA           
017700*LA CORRIDA.                                                              
017800 REPORT SECTION.                                                          
017900 RD  REPORTE-CAMBIOS                                                      
018000     CONTROLS ARE SRT-NUMERO-CUENTA                                       
018100     PAGE LIMIT IS 60                                                     
018200     HEADING 1                                                            
018300     FIRST DETAIL 5                                                       
018400     LAST DETAIL 54                                                       
018500     FOOTING 58.                                                          
018600                                                                          
018700*ENCABEZADO DE PAGINA: SE REPITE EN CADA HOJA DEL REPORTE. EL             
018800*TITULO DEL BANCO Y EL NOMBRE DE LA SECCION VAN FIJOS EN LINEA 1          
018900*Y 2 (VALUE); LA NUMERACION DE PAGINA SE TOMA DE PAGE-COUNTER             
019000*PORQUE EL REPORT WRITER LA LLEVA SOLO, SIN QUE EL PROGRAMA               
019100*TENGA QUE CONTAR NADA. LA LINEA 4 ES EL ENCABEZADO DE COLUMNAS           
019200*DEL DETALLE DE ABAJO; LAS COLUMNAS SE ESCOGIERON PARA QUE                
019300*COINCIDAN EXACTO CON LAS DE DETALLE-CAMBIOS.                             
019400 01  TYPE IS PH.                                                          
019500     02  LINE 1.                                                          
019600         03  COLUMN   1  PIC X(23)                                        
019700                 VALUE "BANCO INDUSTRIAL, S.A.".                          
019800         03  COLUMN  40  PIC X(30)                                        
019900                 VALUE "DAILY ACCOUNT-MAINTENANCE RUN".                   
020000         03  COLUMN 100  PIC X(06) VALUE "PAGINA".                        
020100*        EL NUMERO DE PAGINA SE EDITA CON CEROS SUPRIMIDOS                
020200*        (PIC Z) PARA QUE NO SALGA "00001" EN LA PRIMERA HOJA.            
020300         03  COLUMN 107  PIC Z(05) SOURCE                                 
020400                          PAGE-COUNTER IN REPORTE-CAMBIOS.                
020500     02  LINE 2.                                                          
020600         03  COLUMN   1  PIC X(31)                                        
020700                 VALUE "SECTION 2 - CURRENCY EXCHANGES".                  
020800     02  LINE 3.                                                          
020900         03  COLUMN   1  PIC X(118) VALUE ALL "=".                        
021000*    ROTULOS DE COLUMNA DEL DETALLE; EL ORDEN Y LA POSICION               
021100*    DEBEN COINCIDIR EXACTO CON DETALLE-CAMBIOS MAS ABAJO.                
021200     02  LINE 4.                                                          
021300         03  COLUMN   1  PIC X(07) VALUE "ACCT-ID".                       
021400         03  COLUMN  40  PIC X(04) VALUE "FROM".                          
021500         03  COLUMN  45  PIC X(02) VALUE "TO".                            
021600         03  COLUMN  49  PIC X(07) VALUE "DEBITED".                       
021700         03  COLUMN  64  PIC X(08) VALUE "CREDITED".                      
021800         03  COLUMN  80  PIC X(06) VALUE "STATUS".                        
021900         03  COLUMN  92  PIC X(06) VALUE "REASON".                        
022000                                                                          
022100*UN RENGLON DE DETALLE POR SOLICITUD DE CAMBIO PROCESADA,                 
022200*ACEPTADA O RECHAZADA; GENERATE SE DISPARA DESDE 6010, UNA VEZ            
022300*POR REGISTRO DEL ARCHIVO DE TRABAJO YA ORDENADO. TODOS LOS               
022400*CAMPOS VIENEN DE SRT-REGISTRO POR SOURCE, SIN CALCULOS EN LA             
022500*REPORT SECTION; EL CALCULO SE HIZO ANTES, EN 2500 Y 2900.                
022600 01  DETALLE-CAMBIOS TYPE IS DETAIL.                                      
022700     02  LINE PLUS 1.                                                     
022800         03  COLUMN   1  PIC X(36) SOURCE SRT-NUMERO-CUENTA.              
022900         03  COLUMN  40  PIC X(03) SOURCE SRT-MONEDA-ORIGEN.              
023000         03  COLUMN  45  PIC X(03) SOURCE SRT-MONEDA-DESTINO.             
023100*        LOS IMPORTES SE EDITAN CON COMA DE MILLAR Y PUNTO                
023200*        DECIMAL PORQUE EL REPORTE IMPRESO SE DISTRIBUYE A                
023300*        OFICIALES DE CUENTA, NO SOLO A AUDITORIA INTERNA.                
023400         03  COLUMN  49  PIC ZZZ,ZZZ,ZZ9.99                               
023500                          SOURCE SRT-IMPORTE-DEBITADO.                    
023600         03  COLUMN  64  PIC ZZZ,ZZZ,ZZ9.99                               
023700                          SOURCE SRT-IMPORTE-ACREDITADO.                  
023800         03  COLUMN  80  PIC X(10) SOURCE SRT-ESTADO-TEXTO.               
023900         03  COLUMN  92  PIC X(40) SOURCE SRT-MOTIVO.                     
024000                                                                          
024100*ENCABEZADO DE QUIEBRE: SE IMPRIME CADA VEZ QUE CAMBIA EL NUMERO          
024200*DE CUENTA, ANTES DEL PRIMER DETALLE DE LA CUENTA NUEVA. COMO             
024300*WORKFILE VIENE ORDENADO ASCENDENTE POR SRT-NUMERO-CUENTA, REPORT         
024400*WRITER DETECTA EL QUIEBRE SOLO COMPARANDO ESE CAMPO CONTRA EL            
024500*DEL RENGLON ANTERIOR; NO HAY QUE PROGRAMAR NINGUNA COMPARACION           
024600*A MANO.                                                                  
024700 01  CUENTA-CH TYPE IS CONTROL HEADING SRT-NUMERO-CUENTA.                 
024800     02  LINE PLUS 1.                                                     
024900         03  COLUMN   1  PIC X(09) VALUE "ACCOUNT: ".                     
025000         03  COLUMN  11  PIC X(36) SOURCE SRT-NUMERO-CUENTA.              
025100                                                                          
025200*PIE DE QUIEBRE: SUBTOTAL DE LA CUENTA QUE SE ACABA DE TERMINAR           
025300*DE IMPRIMIR, ANTES DE PASAR A LA SIGUIENTE (NEXT GROUP PLUS 1            
025400*DEJA UN RENGLON EN BLANCO ENTRE CUENTAS). ESTE SUBTOTAL ES POR           
025500*CUENTA UNICAMENTE; EL DESGLOSE POR PAR DE MONEDAS (SOL-512) NO           
025600*SE IMPRIME AQUI PORQUE UNA MISMA CUENTA PUEDE TENER CAMBIOS EN           
025700*VARIOS PARES DE MONEDA DISTINTOS Y ESE CRUCE SOLO SE NECESITA            
025800*A NIVEL DE TODA LA CORRIDA, NO POR CUENTA.                               
025900 01  CUENTA-CF                                                            
026000     TYPE IS CONTROL FOOTING SRT-NUMERO-CUENTA NEXT GROUP PLUS 1.         
026100     02  LINE PLUS 1.                                                     
026200         03  COLUMN  11  PIC X(27)                                        
026300                 VALUE "SUBTOTAL FOR THIS ACCOUNT -".                     
026400         03  COLUMN  40  PIC X(09) VALUE "EXCHANGES".                     
026500         03  COLUMN  50  PIC ZZ9 COUNT OF DETALLE-CAMBIOS.                
026600         03  COLUMN  64  PIC ZZZ,ZZZ,ZZ9.99                               
026700                          SUM SRT-IMPORTE-DEBITADO.                       
026800         03  COLUMN  80  PIC ZZZ,ZZZ,ZZ9.99                               
026900                          SUM SRT-IMPORTE-ACREDITADO.                     
027000                                                                          
027100*PIE DE REPORTE (SOL-499): SE IMPRIME UNA SOLA VEZ, AL CIERRE DE          
027200*TODO EL REPORTE, CON LOS GRANDES TOTALES DE LA CORRIDA. LOS              
027300*PRIMEROS TRES RENGLONES YA EXISTIAN DESDE SOL-291; LOS RENGLONES         
027400*DE ACEPTADAS/RECHAZADAS SON NUEVOS DE ESTA VERSION Y TOMAN SUS           
027500*VALORES DE WKS-TOTALES-REPORTE, CALCULADOS POR 6050 JUSTO ANTES          
027600*DEL TERMINATE DE ABAJO EN 6000. ANTES DE SOL-499 ESTOS DOS               
027700*TOTALES Y SU DESGLOSE SOLO SE VEIAN EN LA CONSOLA DE OPERACION           
027800*(8000-ESTADISTICAS); AHORA QUEDAN TAMBIEN EN EL PAPEL, QUE ES            
027900*LO QUE AUDITORIA ARCHIVA DE CADA CORRIDA.                                
028000 01  TYPE IS RF.                                                          
028100*    ESTOS TRES RENGLONES SON LOS ORIGINALES DE SOL-291, SIN              
028200*    CAMBIO: CUENTAN LOS DETALLES GENERADOS Y SUMAN LOS DOS               
028300*    IMPORTES DE TODO EL REPORTE (TODAS LAS CUENTAS).                     
028400     02  LINE PLUS 2.                                                     
028500         03  COLUMN   1  PIC X(27)                                        
028600                 VALUE "TOTAL EXCHANGES PROCESSED:".                      
028700         03  COLUMN  32  PIC ZZZ9 COUNT OF DETALLE-CAMBIOS.               
028800     02  LINE PLUS 1.                                                     
028900         03  COLUMN   1  PIC X(21) VALUE "TOTAL AMOUNT DEBITED:".         
029000         03  COLUMN  32  PIC ZZZ,ZZZ,ZZ9.99                               
029100                          SUM SRT-IMPORTE-DEBITADO.                       
029200     02  LINE PLUS 1.                                                     
029300         03  COLUMN   1  PIC X(22)                                        
029400                 VALUE "TOTAL AMOUNT CREDITED:".                          
029500         03  COLUMN  32  PIC ZZZ,ZZZ,ZZ9.99                               
029600                          SUM SRT-IMPORTE-ACREDITADO.                     
029700*    DE AQUI PARA ABAJO ES LO NUEVO DE SOL-499. ACEPTADAS Y               
029800*    RECHAZADAS SE FUENTEAN DE WKS-TOTALES-REPORTE (CALCULADO             
029900*    POR 6050); EL DESGLOSE POR MOTIVO SE FUENTEA DIRECTO DE              
030000*    WKS-CONTADORES PORQUE CADA CONTADOR YA ES, POR SI MISMO,             
030100*    EL TOTAL DE ESE MOTIVO EN TODA LA CORRIDA.                           
030200     02  LINE PLUS 2.                                                     
030300         03  COLUMN   1  PIC X(24)                                        
030400                 VALUE "TOTAL REQUESTS ACCEPTED:".                        
030500         03  COLUMN  32  PIC ZZZ9 SOURCE WKS-TOT-RPT-ACEPTADAS.           
030600     02  LINE PLUS 1.                                                     
030700         03  COLUMN   1  PIC X(24)                                        
030800                 VALUE "TOTAL REQUESTS REJECTED:".                        
030900         03  COLUMN  32  PIC ZZZ9 SOURCE WKS-TOT-RPT-RECHAZADAS.          
031000*    DESGLOSE DE RECHAZADAS POR MOTIVO, EN EL MISMO ORDEN EN QUE          
031100*    2100-VALIDAR-Y-PROCESAR-SOLICITUD EVALUA LAS REGLAS.                 
031200     02  LINE PLUS 1.                                                     
031300         03  COLUMN   3  PIC X(18) VALUE "ACCOUNT NOT FOUND:".            
031400         03  COLUMN  32  PIC ZZZ9                                         
031500                          SOURCE WKS-CONTADOR-RECH-CTA-NO-ENC.            
031600     02  LINE PLUS 1.                                                     
031700         03  COLUMN   3  PIC X(23)                                        
031800                 VALUE "CURRENCY NOT SUPPORTED:".                         
031900         03  COLUMN  32  PIC ZZZ9                                         
032000                          SOURCE WKS-CONTADOR-RECH-MON-NO-SOP.            
032100     02  LINE PLUS 1.                                                     
032200         03  COLUMN   3  PIC X(14) VALUE "SAME CURRENCY:".                
032300         03  COLUMN  32  PIC ZZZ9                                         
032400                          SOURCE WKS-CONTADOR-RECH-MON-IGUAL.             
032500     02  LINE PLUS 1.                                                     
032600         03  COLUMN   3  PIC X(22)                                        
032700                 VALUE "NO WALLET IN CURRENCY:".                          
032800         03  COLUMN  32  PIC ZZZ9                                         
032900                          SOURCE WKS-CONTADOR-RECH-SIN-BILL.              
033000     02  LINE PLUS 1.                                                     
033100         03  COLUMN   3  PIC X(19) VALUE "INSUFFICIENT FUNDS:".           
033200         03  COLUMN  32  PIC ZZZ9                                         
033300                          SOURCE WKS-CONTADOR-RECH-FONDOS-INS.            
033400     02  LINE PLUS 1.                                                     
033500         03  COLUMN   3  PIC X(23)                                        
033600                 VALUE "BALANCE LIMIT EXCEEDED:".                         
033700         03  COLUMN  32  PIC ZZZ9                                         
033800                          SOURCE WKS-CONTADOR-RECH-LIM-EXCED.             
033900                                                                          
034000 WORKING-STORAGE SECTION.                                                 
034100******************************************************************        
034200*  ORGANIZACION DE WORKING-STORAGE (DE ARRIBA HACIA ABAJO):      *        
034300*    1. CAMPOS DE TRABAJO GENERALES Y 77-LEVELS DE CONTROL       *        
034400*    2. CONTADORES DE LA CORRIDA                                 *        
034500*    3. TOTALES PARA EL PIE DE REPORTE (SOL-499)                 *        
034600*    4. SWITCHES/BANDERAS Y MOTIVO DE RECHAZO                    *        
034700*    5. VARIABLES DE FILE STATUS                                 *        
034800*    6. CAMPOS DEL RESULTADO DE LA SOLICITUD EN TURNO            *        
034900*    7. MAESTRO DE CUENTAS Y CATALOGO DE MONEDAS EN TABLA         *       
035000*    8. TOTALES POR PAR DE MONEDAS Y SU FORMATO A CONSOLA        *        
035100*  MISMO ORDEN QUE SIGUE CTAALT01 PARA QUE CUALQUIERA QUE        *        
035200*  MANTENGA LOS DOS PROGRAMAS ENCUENTRE LAS COSAS EN EL MISMO    *        
035300*  LUGAR.                                                        *        
035400******************************************************************        
035500*               C A M P O S   D E   T R A B A J O                *        
035600******************************************************************        
035700*FECHA Y HORA DEL SISTEMA, SOLO PARA EL ENCABEZADO DE CONSOLA DE          
035800*8000-ESTADISTICAS; EL ENCABEZADO IMPRESO DE LA SECCION 2 LO              
035900*ARMA EL REPORT WRITER CON PAGE-COUNTER, NO CON ESTOS CAMPOS.             
036000 01  WKS-CAMPOS-DE-TRABAJO.                                               
036100     05  WKS-PROGRAMA                PIC X(08) VALUE "CTACAM01".          
036200     05  WKS-FECHA-SYS               PIC 9(08) VALUE ZEROS.               
036300     05  WKS-FECHA-SYS-R REDEFINES WKS-FECHA-SYS.                         
036400         10  WKS-ANIO-SYS            PIC 9(04).                           
036500         10  WKS-MES-SYS             PIC 9(02).                           
036600         10  WKS-DIA-SYS             PIC 9(02).                           
036700     05  WKS-HORA-SYS                PIC 9(08) VALUE ZEROS.               
036800     05  WKS-HORA-SYS-R REDEFINES WKS-HORA-SYS.                           
036900         10  WKS-HH-SYS              PIC 9(02).                           
037000         10  WKS-MIN-SYS             PIC 9(02).                           
037100         10  WKS-SS-SYS              PIC 9(02).                           
037200         10  WKS-CC-SYS              PIC 9(02).                           
037300     05  FILLER                      PIC X(10) VALUE SPACES.              
037400*SALDO MAXIMO PERMITIDO POR BILLETERA (SOL-188); SI UN CAMBIO             
037500*DEJARIA A CUALQUIERA DE LAS DOS BILLETERAS POR ENCIMA DE ESTE            
037600*LIMITE, 2500-APLICAR-DEBITO-Y-CREDITO REVIERTE EL MOVIMIENTO.            
037700 77  WKS-SALDO-MAXIMO          PIC S9(10)V9(02)                           
037800                               VALUE 9999999999.99.                       
037900*SUBINDICE DE TRABAJO PARA RECORRER LAS 10 BILLETERAS DE UNA              
038000*CUENTA AL CARGAR O REGRABAR EL MAESTRO (0310/0320/5010/5020).            
038100 77  WKS-SUB-BIL               PIC 9(02) COMP VALUE ZEROS.                
038200*IMPORTE YA CONVERTIDO A LA MONEDA DESTINO, CALCULADO POR                 
038300*2300-CONVERTIR-IMPORTE Y USADO POR VARIOS PARRAFOS POSTERIORES.          
038400 77  WKS-IMPORTE-CONVERTIDO    PIC S9(10)V9(02) VALUE ZEROS.              
038500*SALDOS DE LAS DOS BILLETERAS ANTES DEL CAMBIO, GUARDADOS POR SI          
038600*HAY QUE REVERSAR EL MOVIMIENTO POR LIMITE EXCEDIDO (SOL-188).            
038700 77  WKS-SALDO-ORIGEN-ANTES    PIC S9(10)V9(02) VALUE ZEROS.              
038800 77  WKS-SALDO-DESTINO-ANTES   PIC S9(10)V9(02) VALUE ZEROS.              
038900*CANTIDAD DE CUENTAS, MONEDAS Y PARES CARGADOS EN LAS TABLAS EN           
039000*MEMORIA; GOBIERNAN LAS CLAUSULAS DEPENDING ON DE LOS OCCURS.             
039100 77  WKS-NUM-CUENTAS           PIC 9(04) COMP VALUE ZEROS.                
039200 77  WKS-NUM-MONEDAS           PIC 9(02) COMP VALUE ZEROS.                
039300 77  WKS-NUM-PARES             PIC 9(02) COMP VALUE ZEROS.                
039400******************************************************************        
039500*                    C O N T A D O R E S                         *        
039600******************************************************************        
039700 01  WKS-CONTADORES.                                                      
039800*    SOLICITUDES LEIDAS DE CTAEXR EN LA CORRIDA                           
039900     05  WKS-CONTADOR-LEIDOS           PIC 9(07) COMP                     
040000                                       VALUE ZEROS.                       
040100*    CAMBIOS QUE PASARON TODAS LAS VALIDACIONES Y SE APLICARON            
040200     05  WKS-CONTADOR-ACEPTADAS        PIC 9(07) COMP                     
040300                                       VALUE ZEROS.                       
040400*    LOS SEIS CONTADORES SIGUIENTES SE LLEVAN UNO POR CADA                
040500*    MOTIVO DE RECHAZO POSIBLE, EN EL MISMO ORDEN EN QUE LAS              
040600*    VALIDACIONES SE EVALUAN EN 2100-VALIDAR-Y-PROCESAR-SOLICITUD.        
040700     05  WKS-CONTADOR-RECH-CTA-NO-ENC  PIC 9(07) COMP                     
040800                                       VALUE ZEROS.                       
040900     05  WKS-CONTADOR-RECH-MON-NO-SOP  PIC 9(07) COMP                     
041000                                       VALUE ZEROS.                       
041100     05  WKS-CONTADOR-RECH-MON-IGUAL   PIC 9(07) COMP                     
041200                                       VALUE ZEROS.                       
041300     05  WKS-CONTADOR-RECH-SIN-BILL    PIC 9(07) COMP                     
041400                                       VALUE ZEROS.                       
041500     05  WKS-CONTADOR-RECH-FONDOS-INS  PIC 9(07) COMP                     
041600                                       VALUE ZEROS.                       
041700     05  WKS-CONTADOR-RECH-LIM-EXCED   PIC 9(07) COMP                     
041800                                       VALUE ZEROS.                       
041900     05  FILLER                        PIC X(04) VALUE SPACES.            
042000******************************************************************        
042100*      T O T A L E S   P A R A   E L   P I E   D E   R E P O R T E        
042200******************************************************************        
042300*CAMPOS QUE ALIMENTAN EL GRUPO TYPE IS RF DE LA REPORT SECTION            
042400*(SOL-499); LOS LLENA 6050-CALCULAR-TOTALES-REPORTE JUSTO ANTES           
042500*DEL TERMINATE, A PARTIR DE LOS CONTADORES DE ARRIBA. EL DESGLOSE         
042600*POR MOTIVO YA VIVE EN WKS-CONTADORES Y SE FUENTEA DIRECTO DESDE          
042700*AHI; AQUI SOLO SE GUARDAN LOS DOS TOTALES QUE NO EXISTEN COMO            
042800*UN SOLO CONTADOR TODAVIA (ACEPTADAS COPIADO Y RECHAZADAS SUMADO).        
042900 01  WKS-TOTALES-REPORTE.                                                 
043000     05  WKS-TOT-RPT-ACEPTADAS         PIC 9(07) COMP                     
043100                                       VALUE ZEROS.                       
043200     05  WKS-TOT-RPT-RECHAZADAS        PIC 9(07) COMP                     
043300                                       VALUE ZEROS.                       
043400     05  FILLER                        PIC X(04) VALUE SPACES.            
043500******************************************************************        
043600*                 S W I T C H E S   Y   B A N D E R A S          *        
043700******************************************************************        
043800 01  WKS-FLAGS.                                                           
043900*    SE ENCIENDE AL LLEGAR A FIN DE ARCHIVO DE CTAEXR; GOBIERNA           
044000*    EL UNTIL DE 2000-PROCESAR-SOLICITUDES-CAMBIO.                        
044100     05  WKS-FIN-CTAEXR-SW           PIC 9(01) VALUE ZEROS.               
044200         88  WKS-FIN-CTAEXR                    VALUE 1.                   
044300*    SE ENCIENDE AL AGOTARSE EL ARCHIVO DE TRABAJO DEL SORT;              
044400*    GOBIERNA EL UNTIL DE 6000-GENERAR-REPORTE-CAMBIOS.                   
044500     05  WKS-FIN-SORT-SW             PIC 9(01) VALUE ZEROS.               
044600         88  WKS-FIN-SORT                      VALUE 1.                   
044700*    RESULTADO ACUMULADO DE TODAS LAS VALIDACIONES DE LA                  
044800*    SOLICITUD EN TURNO; BAJA A 0 EN CUANTO UNA REGLA FALLA Y             
044900*    LAS VALIDACIONES SIGUIENTES YA NO SE EJECUTAN.                       
045000     05  WKS-CAMBIO-OK-SW            PIC 9(01) VALUE ZEROS.               
045100         88  WKS-CAMBIO-ACEPTADO               VALUE 1.                   
045200     05  WKS-CUENTA-ENC-SW           PIC 9(01) VALUE ZEROS.               
045300         88  WKS-CUENTA-ENCONTRADA             VALUE 1.                   
045400     05  WKS-ORIGEN-SOP-SW           PIC 9(01) VALUE ZEROS.               
045500         88  WKS-ORIGEN-SOPORTADA              VALUE 1.                   
045600     05  WKS-DESTINO-SOP-SW          PIC 9(01) VALUE ZEROS.               
045700         88  WKS-DESTINO-SOPORTADA             VALUE 1.                   
045800*    SE ENCIENDE EN 2350 SI LA CUENTA TIENE BILLETERA EN LA               
045900*    MONEDA ORIGEN; SI QUEDA APAGADA, 2100 RECHAZA LA SOLICITUD           
046000*    SIN LLEGAR A CONVERTIR NI A VALIDAR FONDOS.                          
046100     05  WKS-BIL-ORIGEN-ENC-SW       PIC 9(01) VALUE ZEROS.               
046200         88  WKS-BIL-ORIGEN-ENCONTRADA         VALUE 1.                   
046300*    SE ENCIENDE EN 2450, YA SEA PORQUE LA BILLETERA DESTINO YA           
046400*    EXISTIA O PORQUE SE ACABA DE CREAR; NUNCA CAUSA RECHAZO POR          
046500*    SI SOLA (SIEMPRE SE PUEDE ABRIR UNA BILLETERA NUEVA).                
046600     05  WKS-BIL-DESTINO-ENC-SW      PIC 9(01) VALUE ZEROS.               
046700         88  WKS-BIL-DESTINO-ENCONTRADA        VALUE 1.                   
046800*    INDICA SI EL PAR ORIGEN/DESTINO YA TENIA RENGLON EN                  
046900*    WKS-TABLA-PARES ANTES DE ESTA SOLICITUD; USADO SOLO POR              
047000*    2600-ACUMULAR-TOTAL-POR-PAR.                                         
047100     05  WKS-PAR-ENC-SW              PIC 9(01) VALUE ZEROS.               
047200         88  WKS-PAR-ENCONTRADO                VALUE 1.                   
047300     05  FILLER                      PIC X(02) VALUE SPACES.              
047400*TEXTO DEL MOTIVO DE RECHAZO DE LA SOLICITUD EN TURNO; VIAJA A            
047500*CTARES Y A LA LINEA DE DETALLE DEL REPORTE. SE REINICIA A                
047600*ESPACIOS AL EMPEZAR CADA SOLICITUD NUEVA EN 2100, PARA QUE UNA           
047700*SOLICITUD ACEPTADA NUNCA ARRASTRE EL MOTIVO DE LA ANTERIOR.              
047800 01  WKS-MOTIVO-RECHAZO-CAMBIO       PIC X(60) VALUE SPACES.              
047900******************************************************************        
048000*        V A R I A B L E S   D E   F I L E   S T A T U S         *        
048100******************************************************************        
048200*    "00" = OK, "10" = FIN DE ARCHIVO, CUALQUIER OTRO VALOR               
048300*    ABORTA LA CORRIDA.                                                   
048400 01  FS-CTAEXR                       PIC X(02) VALUE ZEROS.               
048500 01  FS-CTASUP                       PIC X(02) VALUE ZEROS.               
048600 01  FS-CTAMTH                       PIC X(02) VALUE ZEROS.               
048700 01  FS-CTARES                       PIC X(02) VALUE ZEROS.               
048800 01  FS-RUNRPT                       PIC X(02) VALUE ZEROS.               
048900******************************************************************        
049000*          R E S U L T A D O   D E   U N A   S O L I C I T U D   *        
049100******************************************************************        
049200*CAMPOS DE TRABAJO DEL RESULTADO DE LA SOLICITUD EN TURNO; SE             
049300*LLENAN EN 2500-APLICAR-DEBITO-Y-CREDITO Y SE COPIAN A CTARES Y           
049400*A SRT-REGISTRO EN 2900-ESCRIBIR-RESULTADO.                               
049500 01  WKS-REG-IMPORTE-DEBITADO        PIC S9(10)V9(02)                     
049600                                      VALUE ZEROS.                        
049700 01  WKS-REG-IMPORTE-ACREDITADO      PIC S9(10)V9(02)                     
049800                                      VALUE ZEROS.                        
049900 01  WKS-REG-ESTADO-TEXTO            PIC X(10) VALUE SPACES.              
050000******************************************************************        
050100*        M A E S T R O   D E   C U E N T A S   E N   T A B L A   *        
050200******************************************************************        
050300*EL MAESTRO COMPLETO SE CARGA AQUI AL INICIO DE LA CORRIDA (VER           
050400*0300/0310/0320) Y SE REGRABA COMPLETO AL FINAL (VER 5000/5010/           
050500*5020); ASCENDING KEY PERMITE SEARCH ALL PARA LOCALIZAR UNA               
050600*CUENTA SIN RECORRER TODA LA TABLA (VER 1900-BUSCAR-CUENTA).              
050700 01  WKS-TABLA-CUENTAS.                                                   
050800     05  WKS-TCTA-DATOS OCCURS 1 TO 3000                                  
050900                         DEPENDING ON  WKS-NUM-CUENTAS                    
051000                         ASCENDING KEY WKS-TCTA-NUMERO                    
051100                         INDEXED   BY  IDX-CTA.                           
051200         10  WKS-TCTA-NUMERO          PIC X(36).                          
051300         10  WKS-TCTA-PRIMER-NOMBRE   PIC X(50).                          
051400         10  WKS-TCTA-APELLIDO        PIC X(50).                          
051500*        CUANTAS DE LAS 10 POSICIONES DE WKS-TCTA-TABLA-                  
051600*        BILLETERAS ESTAN REALMENTE EN USO; LAS RESTANTES VIENEN          
051700*        EN ESPACIOS/CEROS. SE ACTUALIZA EN 2450 CUANDO SE ABRE           
051800*        UNA BILLETERA NUEVA.                                             
051900         10  WKS-TCTA-NUM-BILLETERAS  PIC 9(02) COMP.                     
052000*        HASTA 10 BILLETERAS POR CUENTA (UNA POR MONEDA EN QUE EL         
052100*        CLIENTE HA TENIDO SALDO ALGUNA VEZ); DIEZ ES SUFICIENTE          
052200*        PORQUE EL CATALOGO DE MONEDAS SOPORTADAS RARA VEZ SUPERA         
052300*        ESE NUMERO (VER WKS-TABLA-MONEDAS).                              
052400         10  WKS-TCTA-TABLA-BILLETERAS OCCURS 10 TIMES                    
052500                         INDEXED BY IDX-BIL-ORIG IDX-BIL-DEST.            
052600             15  WKS-TCTA-BIL-MONEDA  PIC X(03).                          
052700             15  WKS-TCTA-BIL-SALDO   PIC S9(10)V9(02).                   
052800         10  FILLER                   PIC X(08) VALUE SPACES.             
052900******************************************************************        
053000*        C A T A L O G O   D E   M O N E D A S   E N   T A B L A *        
053100******************************************************************        
053200*CODIGOS ISO DE MONEDA HABILITADOS; SIN LLAVE ASCENDENTE PORQUE           
053300*EL CATALOGO NO LLEGA ORDENADO, POR ESO 2110 USA SEARCH CON               
053400*VARYING EN VEZ DE SEARCH ALL.                                            
053500 01  WKS-TABLA-MONEDAS.                                                   
053600     05  WKS-TMON-CODIGO OCCURS 1 TO 50                                   
053700                         DEPENDING ON WKS-NUM-MONEDAS                     
053800                         INDEXED BY  IDX-MON                              
053900                         PIC X(03).                                       
054000******************************************************************        
054100*      T O T A L E S   P O R   P A R   D E   M O N E D A S       *        
054200******************************************************************        
054300*ACUMULADOS POR PAR ORIGEN/DESTINO PARA LAS ESTADISTICAS DE               
054400*CIERRE (SOL-512); NO SE IMPRIMEN EN EL REPORTE, SOLO A CONSOLA.          
054500 01  WKS-TABLA-PARES.                                                     
054600*    HASTA 40 COMBINACIONES DISTINTAS DE MONEDA ORIGEN/DESTINO;           
054700*    CRECE SOBRE LA MARCHA CONFORME 2600-ACUMULAR-TOTAL-POR-PAR           
054800*    VA ENCONTRANDO PARES NUEVOS DURANTE LA CORRIDA, NUNCA SE             
054900*    PRECARGA.                                                            
055000     05  WKS-PAR-DATOS OCCURS 1 TO 40                                     
055100                         DEPENDING ON WKS-NUM-PARES                       
055200                         INDEXED BY  IDX-PAR.                             
055300         10  WKS-PAR-MONEDA-ORIGEN    PIC X(03).                          
055400         10  WKS-PAR-MONEDA-DESTINO   PIC X(03).                          
055500         10  WKS-PAR-CONTADOR         PIC 9(05) COMP.                     
055600         10  WKS-PAR-TOTAL-DEBITADO   PIC S9(10)V9(02).                   
055700         10  WKS-PAR-TOTAL-ACREDITADO PIC S9(10)V9(02).                   
055800         10  FILLER                   PIC X(04) VALUE SPACES.             
055900******************************************************************        
056000*       F O R M A T O   D E   M O N T O S   A   C O N S O L A    *        
056100******************************************************************        
056200*CAMPOS DE EDICION USADOS SOLO POR 8000-ESTADISTICAS PARA ARMAR           
056300*LA LINEA DE CONSOLA DE CADA PAR DE MONEDAS.                              
056400 01  WKS-IMPORTE-PARA-DISPLAY         PIC S9(10)V9(02)                    
056500                                       VALUE ZEROS.                       
056600*REDEFINES DEL CAMPO ANTERIOR PARA PODER MOVER POR SEPARADO LA            
056700*PARTE ENTERA Y LA DECIMAL A LOS CAMPOS DE EDICION DE LA LINEA            
056800*DE CONSOLA, YA QUE DISPLAY NO ACEPTA UNA PICTURE EDITADA CON             
056900*PUNTO DECIMAL DIRECTAMENTE SOBRE UN CAMPO COMP.                          
057000 01  WKS-IMPPD-R REDEFINES WKS-IMPORTE-PARA-DISPLAY.                      
057100     05  WKS-IMPORTE-ENTERO           PIC S9(10).                         
057200     05  WKS-IMPORTE-DECIMAL          PIC 9(02).                          
057300 01  WKS-LINEA-PAR-DISPLAY.                                               
057400     05  WKS-LPAR-ORIGEN              PIC X(03).                          
057500     05  FILLER                       PIC X(01) VALUE "/".                
057600     05  WKS-LPAR-DESTINO             PIC X(03).                          
057700     05  FILLER                       PIC X(02) VALUE SPACES.             
057800     05  WKS-LPAR-CONTADOR            PIC ZZZZ9.                          
057900     05  FILLER                       PIC X(02) VALUE SPACES.             
058000     05  WKS-LPAR-ENTERO              PIC ZZZZZZZZZ9.                     
058100     05  FILLER                       PIC X(01) VALUE ".".                
058200     05  WKS-LPAR-DECIMAL             PIC 99.                             
058300     05  FILLER                       PIC X(02) VALUE SPACES.             
058400     05  WKS-LPAR-ACREDITADO          PIC ZZZ,ZZZ,ZZ9.99.                 
058500******************************************************************        
058600 PROCEDURE DIVISION.                                                      
058700*PARRAFO RECTOR DE LA CORRIDA: CARGA LAS TABLAS EN MEMORIA,               
058800*PROCESA Y REPORTA LOS CAMBIOS, REGRABA EL MAESTRO Y MUESTRA LAS          
058900*ESTADISTICAS. TODO EL CONTROL DE PARRAFOS USA PERFORM...THRU             
059000*PARA QUE EL RANGO EJECUTADO QUEDE EXPLICITO EN CADA LLAMADO,             
059100*SEGUN EL INSTRUCTIVO DE CODIFICACION VIGENTE DESDE SOL-499; NO           
059200*HAY NINGUN PERFORM...END-PERFORM EN LINEA EN TODO EL PROGRAMA.           
059300*EL ORDEN DE LOS PASOS NO SE PUEDE ALTERAR: EL MAESTRO Y EL               
059400*CATALOGO TIENEN QUE ESTAR CARGADOS ANTES DE VALIDAR LA PRIMERA           
059500*SOLICITUD, Y EL MAESTRO SOLO SE REGRABA DESPUES DE QUE TODAS             
059600*LAS SOLICITUDES YA SE APLICARON EN MEMORIA.                              
059700 000-MAIN SECTION.                                                        
059800*    PASO 1: CARGAR FECHA/HORA, ABRIR ARCHIVOS Y TABLAS                   
059900     PERFORM 0100-INICIO THRU 0100-INICIO-E                               
060000     PERFORM 0200-ABRIR-ARCHIVOS THRU 0200-ABRIR-ARCHIVOS-E               
060100     PERFORM 0300-CARGAR-MAESTRO-DE-CUENTAS THRU                          
060200             0300-CARGAR-MAESTRO-DE-CUENTAS-E                             
060300     PERFORM 0400-CARGAR-TABLA-MONEDAS THRU                               
060400             0400-CARGAR-TABLA-MONEDAS-E                                  
060500*    PASO 2: PROCESAR TODAS LAS SOLICITUDES Y PRODUCIR EL REPORTE         
060600     PERFORM 1500-ORDENAR-Y-REPORTAR-CAMBIOS THRU                         
060700             1500-ORDENAR-Y-REPORTAR-CAMBIOS-E                            
060800*    PASO 3: REGRABAR EL MAESTRO ACTUALIZADO Y CERRAR                     
060900     PERFORM 5000-REGRABAR-MAESTRO-DE-CUENTAS THRU                        
061000             5000-REGRABAR-MAESTRO-DE-CUENTAS-E                           
061100     PERFORM 8000-ESTADISTICAS THRU 8000-ESTADISTICAS-E                   
061200     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-CERRAR-ARCHIVOS-E             
061300     STOP RUN.                                                            
061400 000-MAIN-E.  EXIT.                                                       
061500                                                                          
061600*TOMA LA FECHA Y HORA DEL SISTEMA PARA EL ENCABEZADO DE LA                
061700*SALIDA DE CONSOLA DE 8000-ESTADISTICAS; SE EJECUTA UNA SOLA VEZ          
061800*AL ARRANCAR LA CORRIDA. NO SE USA PARA NADA DEL REPORTE IMPRESO          
061900*PORQUE ESE ENCABEZADO LO ARMA EL REPORT WRITER SOLO, CON SUS             
062000*PROPIAS CLAUSULAS PH Y PAGE-COUNTER.                                     
062100 0100-INICIO SECTION.                                                     
062200     ACCEPT WKS-FECHA-SYS             FROM DATE                           
062300     ACCEPT WKS-HORA-SYS              FROM TIME.                          
062400 0100-INICIO-E.  EXIT.                                                    
062500                                                                          
062600*APERTURA DE LOS ARCHIVOS DE LA CORRIDA. CTAMTH NO SE ABRE AQUI           
062700*PORQUE SU APERTURA Y CIERRE LOS CONTROLAN POR SEPARADO 0300 (EN          
062800*INPUT, PARA CARGAR EL MAESTRO A MEMORIA) Y 5000 (EN OUTPUT,              
062900*PARA REGRABARLO YA ACTUALIZADO); ABRIR CTAMTH EN ESTE PARRAFO            
063000*NO TENDRIA SENTIDO PORQUE A ESTA ALTURA TODAVIA NO SE SABE SI            
063100*EL PROGRAMA LO VA A NECESITAR EN INPUT O EN OUTPUT.                      
063200 0200-ABRIR-ARCHIVOS SECTION.                                             
063300*    CTARES SE ABRE EN OUTPUT PORQUE SE REGENERA COMPLETO EN CADA         
063400*    CORRIDA (NO SE ACUMULA DE UN DIA PARA OTRO); RUNRPT SE ABRE          
063500*    EN EXTEND PORQUE COMPARTE EL MISMO ARCHIVO FISICO QUE                
063600*    CTAALT01, QUE YA ESCRIBIO LA SECCION 1 ANTES DE QUE ESTE             
063700*    PROGRAMA ARRANQUE EN LA MISMA CORRIDA NOCTURNA.                      
063800     OPEN INPUT  CTAEXR                                                   
063900     OPEN INPUT  CTASUP                                                   
064000     OPEN OUTPUT CTARES                                                   
064100     OPEN EXTEND RUNRPT                                                   
064200                                                                          
064300*    SI ALGUN ARCHIVO NO QUEDO EN STATUS "00" LA CORRIDA NO TIENE         
064400*    CASO CONTINUAR; SE DOCUMENTA EL STATUS DE CADA UNO Y SE              
064500*    DEVUELVE EL RETURN-CODE DE ABORTO ESTANDAR DEL AREA (91).            
064600     IF FS-CTAEXR NOT = "00" OR FS-CTASUP NOT = "00"                      
064700                           OR FS-CTARES NOT = "00"                        
064800                           OR FS-RUNRPT NOT = "00"                        
064900        DISPLAY "***********************************************"         
065000        DISPLAY "*    CTACAM01 - ERROR AL ABRIR ARCHIVOS        *"        
065100        DISPLAY "***********************************************"         
065200        DISPLAY "* FILE STATUS CTAEXR  : " FS-CTAEXR                      
065300        DISPLAY "* FILE STATUS CTASUP  : " FS-CTASUP                      
065400        DISPLAY "* FILE STATUS CTARES  : " FS-CTARES                      
065500        DISPLAY "* FILE STATUS RUNRPT  : " FS-RUNRPT                      
065600        MOVE 91 TO RETURN-CODE                                            
065700        STOP RUN                                                          
065800     END-IF.                                                              
065900 0200-ABRIR-ARCHIVOS-E.  EXIT.                                            
066000                                                                          
066100*CARGA EL MAESTRO DE CUENTAS COMPLETO A LA TABLA EN MEMORIA,              
066200*UNA CUENTA POR VUELTA, HASTA FIN DE ARCHIVO. EL PATRON DE                
066300*LECTURA ES EL CLASICO DE "LEER ADELANTADO": SE LEE EL PRIMER             
066400*REGISTRO AQUI MISMO, ANTES DE ENTRAR AL PERFORM, Y CADA VUELTA           
066500*DE 0310 LEE EL SIGUIENTE AL FINAL, DE MODO QUE EL PERFORM UNTIL          
066600*SIEMPRE EVALUA EL STATUS DEL REGISTRO QUE TODAVIA NO SE HA               
066700*PROCESADO.                                                               
066800 0300-CARGAR-MAESTRO-DE-CUENTAS SECTION.                                  
066900     OPEN INPUT CTAMTH                                                    
067000                                                                          
067100     IF FS-CTAMTH NOT = "00"                                              
067200        DISPLAY "***********************************************"         
067300        DISPLAY "*  CTACAM01 - ERROR AL ABRIR CTAMTH            *"        
067400        DISPLAY "***********************************************"         
067500        DISPLAY "* FILE STATUS : " FS-CTAMTH                              
067600        MOVE 91 TO RETURN-CODE                                            
067700        STOP RUN                                                          
067800     END-IF                                                               
067900                                                                          
068000     READ CTAMTH                                                          
068100     END-READ                                                             
068200                                                                          
068300     PERFORM 0310-CARGAR-UNA-CUENTA THRU 0310-CARGAR-UNA-CUENTA-E         
068400             UNTIL FS-CTAMTH = "10"                                       
068500                                                                          
068600     CLOSE CTAMTH.                                                        
068700 0300-CARGAR-MAESTRO-DE-CUENTAS-E.  EXIT.                                 
068800                                                                          
068900*CARGA UNA CUENTA DEL MAESTRO A WKS-TABLA-CUENTAS Y LEE LA                
069000*SIGUIENTE PARA LA PROXIMA VUELTA DEL PERFORM QUE LLAMA A ESTE            
069100*PARRAFO. CUALQUIER STATUS DISTINTO DE "00" AQUI ES UN ERROR DE           
069200*E/S REAL, PORQUE EL PERFORM YA NO ENTRA CUANDO EL STATUS ES              
069300*"10" (ESE CASO LO RESUELVE LA CONDICION DEL UNTIL EN 0300, NO            
069400*ESTE PARRAFO).                                                           
069500*NOTA: NO HAY VALIDACION DE WKS-NUM-CUENTAS CONTRA EL LIMITE DE           
069600*3000 DEL OCCURS PORQUE EL VOLUMEN DE CUENTAS DEL BANCO NUNCA HA          
069700*ACERCADO ESE TOPE EN LA PRACTICA; SI ALGUN DIA LO HACE, EL               
069800*COMPILADOR DETIENE LA CORRIDA POR SUBINDICE FUERA DE RANGO.              
069900 0310-CARGAR-UNA-CUENTA SECTION.                                          
070000     IF FS-CTAMTH NOT = "00"                                              
070100        DISPLAY "*** CTACAM01 - ERROR AL LEER CTAMTH ***"                 
070200        DISPLAY "* FILE STATUS : " FS-CTAMTH                              
070300        MOVE 91 TO RETURN-CODE                                            
070400        STOP RUN                                                          
070500     END-IF                                                               
070600                                                                          
070700     ADD 1 TO WKS-NUM-CUENTAS                                             
070800     SET IDX-CTA TO WKS-NUM-CUENTAS                                       
070900     MOVE CTAM-NUMERO-CUENTA TO                                           
071000          WKS-TCTA-NUMERO(IDX-CTA)                                        
071100     MOVE CTAM-PRIMER-NOMBRE TO                                           
071200          WKS-TCTA-PRIMER-NOMBRE(IDX-CTA)                                 
071300     MOVE CTAM-APELLIDO      TO                                           
071400          WKS-TCTA-APELLIDO(IDX-CTA)                                      
071500     MOVE CTAM-NUM-BILLETERAS TO                                          
071600          WKS-TCTA-NUM-BILLETERAS(IDX-CTA)                                
071700     PERFORM 0320-COPIAR-UNA-BILLETERA THRU                               
071800             0320-COPIAR-UNA-BILLETERA-E                                  
071900             VARYING WKS-SUB-BIL FROM 1 BY 1                              
072000             UNTIL WKS-SUB-BIL > 10                                       
072100                                                                          
072200     READ CTAMTH                                                          
072300     END-READ.                                                            
072400 0310-CARGAR-UNA-CUENTA-E.  EXIT.                                         
072500                                                                          
072600*COPIA UNA DE LAS 10 POSICIONES DE BILLETERA DEL REGISTRO LEIDO           
072700*A LA TABLA EN MEMORIA; SE LLAMA 10 VECES POR CUENTA, TENGA O NO          
072800*BILLETERAS LLENAS TODAS LAS POSICIONES (LAS VACIAS QUEDAN EN             
072900*ESPACIOS/CEROS, COMO EN EL ARCHIVO). SE MANTIENEN LAS 10                 
073000*POSICIONES FIJAS EN MEMORIA (EN VEZ DE COMPACTAR LA TABLA A              
073100*SOLO LAS BILLETERAS REALMENTE ABIERTAS) PORQUE 2450-LOCALIZAR-           
073200*O-CREAR-BILLETERA-DESTINO NECESITA PODER ABRIR UNA BILLETERA             
073300*NUEVA EN CUALQUIER POSICION LIBRE SIN TENER QUE REACOMODAR LAS           
073400*DEMAS.                                                                   
073500 0320-COPIAR-UNA-BILLETERA SECTION.                                       
073600     MOVE CTAM-BIL-MONEDA(WKS-SUB-BIL) TO                                 
073700          WKS-TCTA-BIL-MONEDA(IDX-CTA, WKS-SUB-BIL)                       
073800     MOVE CTAM-BIL-SALDO(WKS-SUB-BIL)  TO                                 
073900          WKS-TCTA-BIL-SALDO(IDX-CTA, WKS-SUB-BIL).                       
074000 0320-COPIAR-UNA-BILLETERA-E.  EXIT.                                      
074100                                                                          
074200*CARGA EL CATALOGO DE MONEDAS HABILITADAS A LA TABLA EN MEMORIA,          
074300*UNA MONEDA POR VUELTA, HASTA FIN DE ARCHIVO. MISMO PATRON DE             
074400*LECTURA ADELANTADA QUE 0300/0310: SE LEE AQUI EL PRIMER                  
074500*REGISTRO Y 0410 LEE EL SIGUIENTE AL TERMINAR DE PROCESAR CADA            
074600*UNO.                                                                     
074700 0400-CARGAR-TABLA-MONEDAS SECTION.                                       
074800     READ CTASUP                                                          
074900     END-READ                                                             
075000                                                                          
075100     PERFORM 0410-CARGAR-UNA-MONEDA THRU 0410-CARGAR-UNA-MONEDA-E         
075200             UNTIL FS-CTASUP = "10"                                       
075300                                                                          
075400     CLOSE CTASUP.                                                        
075500 0400-CARGAR-TABLA-MONEDAS-E.  EXIT.                                      
075600                                                                          
075700*CARGA UN CODIGO DE MONEDA A WKS-TABLA-MONEDAS Y LEE EL                   
075800*SIGUIENTE. MISMO CRITERIO DE ERROR QUE 0310: SI NO ES "00" ES            
075900*UN ERROR DE E/S REAL. LA TABLA SE CARGA EN EL ORDEN EN QUE               
076000*VIENE EL CATALOGO CTASUP, QUE EL AREA DE PARAMETROS MANTIENE             
076100*SIN NINGUN ORDEN PARTICULAR (SE DAN DE ALTA MONEDAS NUEVAS AL            
076200*FINAL DEL ARCHIVO SEGUN SE VAN HABILITANDO); POR ESO 2110-               
076300*VALIDAR-MONEDAS-SOPORTADAS USA SEARCH CON VARYING EN VEZ DE              
076400*SEARCH ALL PARA CONSULTAR ESTA TABLA.                                    
076500 0410-CARGAR-UNA-MONEDA SECTION.                                          
076600     IF FS-CTASUP NOT = "00"                                              
076700        DISPLAY "*** CTACAM01 - ERROR AL LEER CTASUP ***"                 
076800        DISPLAY "* FILE STATUS : " FS-CTASUP                              
076900        MOVE 91 TO RETURN-CODE                                            
077000        STOP RUN                                                          
077100     END-IF                                                               
077200                                                                          
077300     ADD 1 TO WKS-NUM-MONEDAS                                             
077400     SET IDX-MON TO WKS-NUM-MONEDAS                                       
077500     MOVE CTSU-MONEDA TO WKS-TMON-CODIGO(IDX-MON)                         
077600                                                                          
077700     READ CTASUP                                                          
077800     END-READ.                                                            
077900 0410-CARGAR-UNA-MONEDA-E.  EXIT.                                         
078000                                                                          
078100*ORDENA LOS RESULTADOS DE CAMBIO POR CUENTA PARA EL REPORTE               
078200*QUEBRADO. EL SORT CORRE EL PROCEDIMIENTO DE ENTRADA (LEE Y               
078300*VALIDA CADA SOLICITUD) Y AL TERMINAR CORRE EL PROCEDIMIENTO DE           
078400*SALIDA (IMPRIME LA SECCION 2 YA ORDENADA). EL VERBO SORT SE              
078500*ENCARGA DE TODO EL ALGORITMO DE ORDENAMIENTO; EL PROGRAMA SOLO           
078600*PONE LOS DOS PROCEDIMIENTOS Y LA LLAVE. NO HAY ARCHIVOS DE               
078700*ENTRADA/SALIDA EXPLICITOS PARA EL SORT (USING/GIVING) PORQUE             
078800*LOS REGISTROS SE ALIMENTAN Y RECOGEN CON RELEASE/RETURN DESDE            
078900*LOS PROCEDIMIENTOS, NO DESDE ARCHIVOS EN DISCO.                          
079000 1500-ORDENAR-Y-REPORTAR-CAMBIOS SECTION.                                 
079100     SORT WORKFILE ON ASCENDING KEY SRT-NUMERO-CUENTA                     
079200          INPUT  PROCEDURE IS 2000-PROCESAR-SOLICITUDES-CAMBIO            
079300          OUTPUT PROCEDURE IS 6000-GENERAR-REPORTE-CAMBIOS.               
079400 1500-ORDENAR-Y-REPORTAR-CAMBIOS-E.  EXIT.                                
079500                                                                          
079600*PROCEDIMIENTO DE ENTRADA DEL SORT: UNA VUELTA POR SOLICITUD DE           
079700*CTAEXR HASTA FIN DE ARCHIVO. EL SORT EXISTE UNICAMENTE PARA              
079800*QUE EL REPORTE IMPRESO SALGA AGRUPADO POR NUMERO DE CUENTA               
079900*(CONTROL BREAK DE CUENTA-CH/CUENTA-CF), YA QUE CTAEXR LLEGA EN           
080000*EL ORDEN EN QUE SE DIGITARON LAS SOLICITUDES EN VENTANILLA, NO           
080100*EN ORDEN DE CUENTA. EL PROCESAMIENTO DE CADA SOLICITUD (VALIDAR,         
080200*CONVERTIR, DEBITAR/ACREDITAR) OCURRE AQUI, EN EL INPUT PROCEDURE,        
080300*ANTES DE QUE EL SORT ORDENE NADA; EL OUTPUT PROCEDURE (6000) SOLO        
080400*IMPRIME LO QUE YA QUEDO RESUELTO AQUI.                                   
080500 2000-PROCESAR-SOLICITUDES-CAMBIO SECTION.                                
080600     PERFORM 2050-LEER-Y-PROCESAR-UNA-SOLICITUD THRU                      
080700             2050-LEER-Y-PROCESAR-UNA-SOLICITUD-E                         
080800             UNTIL WKS-FIN-CTAEXR.                                        
080900 2000-PROCESAR-SOLICITUDES-CAMBIO-E.  EXIT.                               
081000                                                                          
081100*LEE UNA SOLICITUD DE CAMBIO Y LA ENCAMINA A VALIDACION. AL               
081200*LLEGAR A FIN DE ARCHIVO SE ENCIENDE LA BANDERA WKS-FIN-CTAEXR-SW         
081300*Y YA NO SE LIBERA NINGUN REGISTRO AL SORT EN ESTA VUELTA (EL             
081400*"10" DE CTAEXR NO ES UNA SOLICITUD, ES SOLO LA SENIAL DE QUE YA          
081500*NO HAY MAS). ESTE ES EL MISMO PATRON DE LECTURA ADELANTADA/FIN           
081600*DE ARCHIVO QUE USA CTAALT01 EN SU PARRAFO                                
081700*1000-PROCESAR-UNA-SOLICITUD: LA BANDERA SE PRUEBA EN LA                  
081800*CONDICION DEL UNTIL DEL PERFORM QUE LLAMA A ESTE PARRAFO (VER            
081900*2000-PROCESAR-SOLICITUDES-CAMBIO), Y EL RESTO DEL PROCESAMIENTO          
082000*SOLO CORRE MIENTRAS LA BANDERA SIGUE APAGADA.                            
082100 2050-LEER-Y-PROCESAR-UNA-SOLICITUD SECTION.                              
082200     READ CTAEXR                                                          
082300     END-READ                                                             
082400                                                                          
082500*    FIN DE ARCHIVO: SE ENCIENDE LA BANDERA; EL "10" NO TRAE UN           
082600*    REGISTRO VALIDO EN EL AREA DE CTAEXR, ASI QUE NO SE CUENTA           
082700*    NI SE MANDA A VALIDAR.                                               
082800     IF FS-CTAEXR = "10"                                                  
082900        MOVE 1 TO WKS-FIN-CTAEXR-SW                                       
083100     END-IF                                                               
083200                                                                          
083300*    CUALQUIER OTRO STATUS DISTINTO DE "00"/"10" ES UN ERROR DE           
083400*    E/S REAL (DISCO LLENO, ARCHIVO DANIADO, ETC.); LA CORRIDA NO         
083500*    TIENE CASO CONTINUAR CON EL MAESTRO A MEDIO PROCESAR.                
083600     IF FS-CTAEXR NOT = "00" AND FS-CTAEXR NOT = "10"                     
083700        DISPLAY "*** CTACAM01 - ERROR AL LEER CTAEXR ***"                 
083800        DISPLAY "* FILE STATUS : " FS-CTAEXR                              
083900        MOVE 91 TO RETURN-CODE                                            
084000        STOP RUN                                                          
084100     END-IF                                                               
084200                                                                          
084300*    DE AQUI EN ADELANTE YA HAY UNA SOLICITUD VALIDA EN EL AREA           
084350*    DE CTAEXR SIEMPRE QUE LA BANDERA DE FIN DE ARCHIVO SIGA              
084400*    APAGADA; SE CUENTA Y SE MANDA A VALIDAR.                             
084500     IF WKS-FIN-CTAEXR-SW = 0                                             
084600        ADD 1 TO WKS-CONTADOR-LEIDOS                                      
084700        PERFORM 2100-VALIDAR-Y-PROCESAR-SOLICITUD THRU                    
084800                2100-VALIDAR-Y-PROCESAR-SOLICITUD-E                       
084900        PERFORM 2900-ESCRIBIR-RESULTADO THRU                              
085000                2900-ESCRIBIR-RESULTADO-E                                 
085050        RELEASE SRT-REGISTRO                                              
085080     END-IF.                                                              
085100 2050-LEER-Y-PROCESAR-UNA-SOLICITUD-E.  EXIT.                             
085200                                                                          
085300*BUSCA LA CUENTA DE LA SOLICITUD EN LA TABLA EN MEMORIA. LA               
085400*TABLA ESTA ORDENADA POR NUMERO DE CUENTA (ASCENDING KEY), POR            
085500*ESO PUEDE USARSE SEARCH ALL (BUSQUEDA BINARIA) EN VEZ DE UN              
085600*SEARCH SECUENCIAL; CON HASTA 3000 CUENTAS CARGADAS, LA                   
085700*DIFERENCIA DE DESEMPENIO ES IMPORTANTE PORQUE ESTE PARRAFO SE            
085800*LLAMA UNA VEZ POR CADA SOLICITUD DE CAMBIO DE LA CORRIDA. SI LA          
085900*CUENTA SE ENCUENTRA, IDX-CTA QUEDA POSICIONADO EN ELLA PARA QUE          
086000*LOS PARRAFOS SIGUIENTES (2350, 2450, 2500) NO TENGAN QUE                 
086100*VOLVER A BUSCARLA.                                                       
086200 1900-BUSCAR-CUENTA SECTION.                                              
086300     MOVE 0 TO WKS-CUENTA-ENC-SW                                          
086400     SEARCH ALL WKS-TCTA-DATOS                                            
086500        AT END                                                            
086600             CONTINUE                                                     
086700        WHEN WKS-TCTA-NUMERO(IDX-CTA) = CTEX-NUMERO-CUENTA                
086800             MOVE 1 TO WKS-CUENTA-ENC-SW                                  
086900     END-SEARCH.                                                          
087000 1900-BUSCAR-CUENTA-E.  EXIT.                                             
087100                                                                          
087200*ORQUESTA LA VALIDACION Y EL CAMBIO DE UNA SOLICITUD, EN EL               
087300*ORDEN DEFINIDO PARA EL PROCESO DE CAMBIO DE DIVISA. CADA                 
087400*VALIDACION SOLO SE EJECUTA SI LA ANTERIOR NO RECHAZO LA                  
087500*SOLICITUD (WKS-CAMBIO-ACEPTADO SIGUE ENCENDIDA). EL ORDEN DE             
087600*LAS REGLAS NO ES ARBITRARIO: SE REVISA PRIMERO LO QUE SE PUEDE           
087700*RECHAZAR SIN TOCAR SALDOS (MONEDAS SOPORTADAS, MONEDAS                   
087800*DIFERENTES, BILLETERA ORIGEN EXISTENTE) ANTES DE CALCULAR EL             
087900*IMPORTE CONVERTIDO Y, SOLO HASTA EL FINAL, SE TOCAN LOS SALDOS           
088000*(FONDOS SUFICIENTES, BILLETERA DESTINO, DEBITO Y CREDITO). ASI           
088100*NUNCA SE MUEVE UN SALDO PARA LUEGO TENER QUE REVERSARLO POR UN           
088200*RECHAZO QUE SE PUDO HABER DETECTADO ANTES.                               
088300 2100-VALIDAR-Y-PROCESAR-SOLICITUD SECTION.                               
088400     MOVE SPACES TO WKS-MOTIVO-RECHAZO-CAMBIO                             
088500     MOVE 1      TO WKS-CAMBIO-OK-SW                                      
088600     MOVE ZEROS  TO WKS-REG-IMPORTE-DEBITADO                              
088700                    WKS-REG-IMPORTE-ACREDITADO                            
088800                                                                          
088900*    REGLA 1: LA CUENTA DEBE EXISTIR EN EL MAESTRO                        
089000     PERFORM 1900-BUSCAR-CUENTA THRU 1900-BUSCAR-CUENTA-E                 
089100     IF NOT WKS-CUENTA-ENCONTRADA                                         
089200        MOVE 0 TO WKS-CAMBIO-OK-SW                                        
089300        MOVE "ACCOUNT NOT FOUND" TO WKS-MOTIVO-RECHAZO-CAMBIO             
089400        ADD 1 TO WKS-CONTADOR-RECH-CTA-NO-ENC                             
089500     END-IF                                                               
089600                                                                          
089700*    REGLA 2: AMBAS MONEDAS DEBEN ESTAR HABILITADAS                       
089800     IF WKS-CAMBIO-ACEPTADO                                               
089900        PERFORM 2110-VALIDAR-MONEDAS-SOPORTADAS THRU                      
090000                2110-VALIDAR-MONEDAS-SOPORTADAS-E                         
090100     END-IF                                                               
090200                                                                          
090300*    REGLA 3: ORIGEN Y DESTINO NO PUEDEN SER LA MISMA MONEDA              
090400     IF WKS-CAMBIO-ACEPTADO                                               
090500        PERFORM 2150-VALIDAR-MONEDAS-DIFERENTES THRU                      
090600                2150-VALIDAR-MONEDAS-DIFERENTES-E                         
090700     END-IF                                                               
090800                                                                          
090900*    REGLA 4: LA CUENTA DEBE TENER BILLETERA EN LA MONEDA ORIGEN          
091000     IF WKS-CAMBIO-ACEPTADO                                               
091100        PERFORM 2350-LOCALIZAR-BILLETERA-ORIGEN THRU                      
091200                2350-LOCALIZAR-BILLETERA-ORIGEN-E                         
091300     END-IF                                                               
091400                                                                          
091500*    SE CONVIERTE EL IMPORTE ANTES DE VALIDAR FONDOS PORQUE EL            
091600*    LIMITE DE SALDO MAXIMO (REGLA 6) SE EVALUA SOBRE EL MONTO            
091700*    YA CONVERTIDO, NO SOBRE EL ORIGINAL.                                 
091800     IF WKS-CAMBIO-ACEPTADO                                               
091900        PERFORM 2300-CONVERTIR-IMPORTE THRU                               
092000                2300-CONVERTIR-IMPORTE-E                                  
092100     END-IF                                                               
092200                                                                          
092300*    REGLA 5: LA BILLETERA ORIGEN DEBE TENER FONDOS SUFICIENTES           
092400     IF WKS-CAMBIO-ACEPTADO                                               
092500        PERFORM 2370-VALIDAR-FONDOS-SUFICIENTES THRU                      
092600                2370-VALIDAR-FONDOS-SUFICIENTES-E                         
092700     END-IF                                                               
092800                                                                          
092900*    SI NO EXISTE BILLETERA DESTINO SE CREA CON SALDO CERO                
093000*    (SOL-139) ANTES DE APLICAR EL CAMBIO                                 
093100     IF WKS-CAMBIO-ACEPTADO                                               
093200        PERFORM 2450-LOCALIZAR-O-CREAR-BILLETERA-DESTINO THRU             
093300                2450-LOCALIZAR-O-CREAR-BILLETERA-DESTINO-E                
093400     END-IF                                                               
093500                                                                          
093600*    REGLA 6: NI LA BILLETERA ORIGEN NI LA DESTINO PUEDEN QUEDAR          
093700*    POR ENCIMA DEL SALDO MAXIMO (SOL-188); SI SE EXCEDE, ESTE            
093800*    PARRAFO REVIERTE EL DEBITO Y EL CREDITO.                             
093900     IF WKS-CAMBIO-ACEPTADO                                               
094000        PERFORM 2500-APLICAR-DEBITO-Y-CREDITO THRU                        
094100                2500-APLICAR-DEBITO-Y-CREDITO-E                           
094200     END-IF.                                                              
094300 2100-VALIDAR-Y-PROCESAR-SOLICITUD-E.  EXIT.                              
094400                                                                          
094500*VALIDA QUE AMBAS MONEDAS ESTEN EN EL CATALOGO DE HABILITADAS.            
094600*EL CATALOGO NO VIENE ORDENADO, POR ESO SE USA SEARCH CON                 
094700*VARYING EN VEZ DE SEARCH ALL (QUE REQUIERE ASCENDING/DESCENDING          
094800*KEY). EL CATALOGO ES PEQUENIO (HASTA 50 MONEDAS) ASI QUE EL              
094900*COSTO DE UNA BUSQUEDA SECUENCIAL ES INSIGNIFICANTE FRENTE AL DE          
095000*MANTENERLO ORDENADO CADA VEZ QUE CTASUP CAMBIA.                          
095100 2110-VALIDAR-MONEDAS-SOPORTADAS SECTION.                                 
095200*    BUSCA LA MONEDA ORIGEN EN EL CATALOGO; AT END SE DEJA EN             
095300*    CONTINUE PORQUE NO ENCONTRARLA NO ES UN ERROR DE PROGRAMA,           
095400*    SOLO SIGNIFICA QUE EL SWITCH SE QUEDA APAGADO.                       
095500     MOVE 0 TO WKS-ORIGEN-SOP-SW                                          
095600     SET IDX-MON TO 1                                                     
095700     SEARCH WKS-TMON-CODIGO VARYING IDX-MON                               
095800        AT END                                                            
095900             CONTINUE                                                     
096000        WHEN WKS-TMON-CODIGO(IDX-MON) = CTEX-MONEDA-ORIGEN                
096100             MOVE 1 TO WKS-ORIGEN-SOP-SW                                  
096200     END-SEARCH                                                           
096300                                                                          
096400*    MISMA BUSQUEDA PARA LA MONEDA DESTINO, CON SU PROPIO INDICE          
096500*    IDX-MON REINICIADO EN 1.                                             
096600     MOVE 0 TO WKS-DESTINO-SOP-SW                                         
096700     SET IDX-MON TO 1                                                     
096800     SEARCH WKS-TMON-CODIGO VARYING IDX-MON                               
096900        AT END                                                            
097000             CONTINUE                                                     
097100        WHEN WKS-TMON-CODIGO(IDX-MON) = CTEX-MONEDA-DESTINO               
097200             MOVE 1 TO WKS-DESTINO-SOP-SW                                 
097300     END-SEARCH                                                           
097400                                                                          
097500     IF NOT WKS-ORIGEN-SOPORTADA OR NOT WKS-DESTINO-SOPORTADA             
097600        MOVE 0 TO WKS-CAMBIO-OK-SW                                        
097700        MOVE "CURRENCY NOT SUPPORTED" TO                                  
097800             WKS-MOTIVO-RECHAZO-CAMBIO                                    
097900        ADD 1 TO WKS-CONTADOR-RECH-MON-NO-SOP                             
098000     END-IF.                                                              
098100 2110-VALIDAR-MONEDAS-SOPORTADAS-E.  EXIT.                                
098200                                                                          
098300*VALIDA QUE LA MONEDA ORIGEN Y DESTINO NO SEAN LA MISMA; UN               
098400*CAMBIO DE UNA MONEDA A SI MISMA NO TIENE SENTIDO DE NEGOCIO Y            
098500*DEJARIA LA BILLETERA IGUAL PERO CON DOS MOVIMIENTOS (UN DEBITO           
098600*Y UN CREDITO) QUE SOLO GENERARIAN RUIDO EN EL ESTADO DE CUENTA           
098700*DEL CLIENTE SIN CAMBIAR NADA. SE VALIDA DESPUES DE LA REGLA 2            
098800*PORQUE NO TIENE CASO COMPARAR DOS MONEDAS SI ALGUNA DE ELLAS NI          
098900*SIQUIERA ESTA HABILITADA.                                                
099000 2150-VALIDAR-MONEDAS-DIFERENTES SECTION.                                 
099100     IF CTEX-MONEDA-ORIGEN = CTEX-MONEDA-DESTINO                          
099200        MOVE 0 TO WKS-CAMBIO-OK-SW                                        
099300        MOVE "SOURCE AND TARGET CURRENCY CANNOT BE THE SAME"              
099400             TO WKS-MOTIVO-RECHAZO-CAMBIO                                 
099500        ADD 1 TO WKS-CONTADOR-RECH-MON-IGUAL                              
099600     END-IF.                                                              
099700 2150-VALIDAR-MONEDAS-DIFERENTES-E.  EXIT.                                
099800                                                                          
099900*LOCALIZA LA BILLETERA DE LA MONEDA ORIGEN EN LA CUENTA YA                
100000*ENCONTRADA POR 1900-BUSCAR-CUENTA (IDX-CTA QUEDA POSICIONADO             
100100*AHI DESDE ENTONCES). UNA CUENTA PUEDE EXISTIR EN EL MAESTRO SIN          
100200*TENER TODAVIA BILLETERA EN TODAS LAS MONEDAS POSIBLES -- SOLO            
100300*TIENE BILLETERA EN LAS MONEDAS QUE ALGUNA VEZ HA MANEJADO,               
100400*EMPEZANDO POR LA BILLETERA DE APERTURA EN PLN QUE CREA                   
100500*CTAALT01. SI LA CUENTA NUNCA HA TENIDO UN DEPOSITO EN LA MONEDA          
100600*ORIGEN DE ESTA SOLICITUD, NO TIENE DE DONDE DEBITAR Y EL CAMBIO          
100700*SE RECHAZA AQUI MISMO, SIN LLEGAR A VALIDAR FONDOS.                      
100800 2350-LOCALIZAR-BILLETERA-ORIGEN SECTION.                                 
100900*    SEARCH SECUENCIAL (NO SEARCH ALL) PORQUE LAS BILLETERAS DE           
101000*    UNA CUENTA NO SE MANTIENEN ORDENADAS POR MONEDA -- SE VAN            
101100*    AGREGANDO AL FINAL DE LA TABLA CONFORME SE ABREN (VER 2450),         
101200*    NO POR ORDEN ALFABETICO.                                             
101300     MOVE 0 TO WKS-BIL-ORIGEN-ENC-SW                                      
101400     SET IDX-BIL-ORIG TO 1                                                
101500     SEARCH WKS-TCTA-TABLA-BILLETERAS(IDX-CTA)                            
101600        AT END                                                            
101700             CONTINUE                                                     
101800        WHEN WKS-TCTA-BIL-MONEDA(IDX-CTA, IDX-BIL-ORIG)                   
101900                                      = CTEX-MONEDA-ORIGEN                
102000             MOVE 1 TO WKS-BIL-ORIGEN-ENC-SW                              
102100     END-SEARCH                                                           
102200                                                                          
102300*    EL MOTIVO DE RECHAZO SE ARMA CON STRING PARA INCLUIR EL              
102400*    CODIGO DE MONEDA EXACTO QUE NO TIENE BILLETERA, EN VEZ DE UN         
102500*    TEXTO GENERICO, PARA QUE EL OFICIAL DE CUENTA SEPA DE                
102600*    INMEDIATO CUAL DEPOSITO LE HACE FALTA AL CLIENTE.                    
102700     IF NOT WKS-BIL-ORIGEN-ENCONTRADA                                     
102800        MOVE 0 TO WKS-CAMBIO-OK-SW                                        
102900        STRING "NO FUNDS IN CURRENCY " DELIMITED BY SIZE                  
103000               CTEX-MONEDA-ORIGEN      DELIMITED BY SIZE                  
103100               INTO WKS-MOTIVO-RECHAZO-CAMBIO                             
103200        END-STRING                                                        
103300        ADD 1 TO WKS-CONTADOR-RECH-SIN-BILL                               
103400     END-IF.                                                              
103500 2350-LOCALIZAR-BILLETERA-ORIGEN-E.  EXIT.                                
103600                                                                          
103700*CONVIERTE EL IMPORTE A LA MONEDA DESTINO, REDONDEADO A DOS               
103800*DECIMALES. LA CLAUSULA ROUNDED DEL COMPUTE REDONDEA AL                   
103900*ENTERO MAS CERCANO, ALEJANDO DEL CERO EN CASO DE EMPATE. LA              
104000*TASA DE CAMBIO YA VIENE EN LA SOLICITUD (CTEX-TASA-CAMBIO),              
104100*CALCULADA POR EL SISTEMA DE TESORERIA ANTES DE GENERAR EL                
104200*ARCHIVO CTAEXR; DESDE SOL-451 ESTE PROGRAMA YA NO CONSULTA               
104300*NINGUN PROVEEDOR DE TASAS EN LINEA, SOLO MULTIPLICA.                     
104400 2300-CONVERTIR-IMPORTE SECTION.                                          
104500     COMPUTE WKS-IMPORTE-CONVERTIDO ROUNDED =                             
104600             CTEX-IMPORTE * CTEX-TASA-CAMBIO.                             
104700 2300-CONVERTIR-IMPORTE-E.  EXIT.                                         
104800                                                                          
104900*VALIDA QUE LA BILLETERA ORIGEN TENGA FONDOS SUFICIENTES PARA             
105000*CUBRIR EL IMPORTE SOLICITADO (EN LA MONEDA ORIGEN, SIN                   
105100*CONVERTIR); LA COMPARACION ES CONTRA CTEX-IMPORTE, NO CONTRA             
105200*WKS-IMPORTE-CONVERTIDO, PORQUE LO QUE SALE DE LA BILLETERA               
105300*ORIGEN ES EL IMPORTE ORIGINAL -- LA CONVERSION SOLO DEFINE               
105400*CUANTO ENTRA A LA BILLETERA DESTINO. UN CAMBIO POR EL SALDO              
105500*EXACTO SE PERMITE (LA COMPARACION ES ESTRICTAMENTE "MENOR QUE",          
105600*NO "MENOR O IGUAL QUE").                                                 
105700 2370-VALIDAR-FONDOS-SUFICIENTES SECTION.                                 
105800     IF WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-ORIG)                         
105900                                      < CTEX-IMPORTE                      
106000        MOVE 0 TO WKS-CAMBIO-OK-SW                                        
106100        MOVE "INSUFFICIENT FUNDS" TO WKS-MOTIVO-RECHAZO-CAMBIO            
106200        ADD 1 TO WKS-CONTADOR-RECH-FONDOS-INS                             
106300     END-IF.                                                              
106400 2370-VALIDAR-FONDOS-SUFICIENTES-E.  EXIT.                                
106500                                                                          
106600*LOCALIZA LA BILLETERA DESTINO, O LA CREA CON SALDO CERO SI               
106700*LA CUENTA AUN NO LA POSEE (SOL-139). A DIFERENCIA DE LA                  
106800*BILLETERA ORIGEN (2350), LA AUSENCIA DE BILLETERA DESTINO NO             
106900*ES MOTIVO DE RECHAZO: EL BANCO PERMITE QUE UN CAMBIO ABRA UNA            
107000*BILLETERA NUEVA EN LA CUENTA, IGUAL QUE SI EL CLIENTE HUBIERA            
107100*HECHO UN PRIMER DEPOSITO EN ESA MONEDA. LA POSICION NUEVA SE             
107200*AGREGA AL FINAL DE LA TABLA DE BILLETERAS DE LA CUENTA                   
107300*(WKS-TCTA-NUM-BILLETERAS + 1), NUNCA SOBRE UNA YA EXISTENTE.             
107400 2450-LOCALIZAR-O-CREAR-BILLETERA-DESTINO SECTION.                        
107500     MOVE 0 TO WKS-BIL-DESTINO-ENC-SW                                     
107600     SET IDX-BIL-DEST TO 1                                                
107700     SEARCH WKS-TCTA-TABLA-BILLETERAS(IDX-CTA)                            
107800        AT END                                                            
107900             CONTINUE                                                     
108000        WHEN WKS-TCTA-BIL-MONEDA(IDX-CTA, IDX-BIL-DEST)                   
108100                                      = CTEX-MONEDA-DESTINO               
108200             MOVE 1 TO WKS-BIL-DESTINO-ENC-SW                             
108300     END-SEARCH                                                           
108400                                                                          
108500*    LA BILLETERA NUEVA SE ABRE EN LA PRIMERA POSICION LIBRE DE           
108600*    LA CUENTA (UNA MAS QUE LA QUE HABIA EN USO), CON SALDO CERO;         
108700*    EL DEBITO Y EL CREDITO DE ESTA MISMA SOLICITUD LOS APLICA            
108800*    DESPUES 2500-APLICAR-DEBITO-Y-CREDITO, NO ESTE PARRAFO.              
108900     IF NOT WKS-BIL-DESTINO-ENCONTRADA                                    
109000        ADD 1 TO WKS-TCTA-NUM-BILLETERAS(IDX-CTA)                         
109100        SET IDX-BIL-DEST TO WKS-TCTA-NUM-BILLETERAS(IDX-CTA)              
109200        MOVE CTEX-MONEDA-DESTINO TO                                       
109300             WKS-TCTA-BIL-MONEDA(IDX-CTA, IDX-BIL-DEST)                   
109400        MOVE ZEROS TO                                                     
109500             WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-DEST)                    
109600     END-IF.                                                              
109700 2450-LOCALIZAR-O-CREAR-BILLETERA-DESTINO-E.  EXIT.                       
109800                                                                          
109900*APLICA EL DEBITO Y EL CREDITO; SI ALGUNO DE LOS DOS SALDOS               
110000*RESULTANTES EXCEDE EL MAXIMO PERMITIDO, REVIERTE AMBOS                   
110100*MOVIMIENTOS Y RECHAZA LA SOLICITUD (SOL-188). ESTA ES LA UNICA           
110200*REGLA QUE SE VALIDA DESPUES DE HABER MODIFICADO YA LOS SALDOS            
110300*EN MEMORIA, PORQUE EL RESULTADO DEL CAMBIO (EL SALDO NUEVO) ES           
110400*PRECISAMENTE LO QUE HAY QUE EVALUAR CONTRA EL LIMITE; POR ESO            
110500*SE GUARDAN LOS SALDOS ANTERIORES EN WKS-SALDO-ORIGEN-ANTES Y             
110600*WKS-SALDO-DESTINO-ANTES, PARA PODER REGRESARLOS TAL CUAL SI              
110700*ALGUNO DE LOS DOS QUEDA POR ENCIMA DE WKS-SALDO-MAXIMO.                  
110800 2500-APLICAR-DEBITO-Y-CREDITO SECTION.                                   
110900*    SE GUARDAN LOS DOS SALDOS TAL COMO ESTABAN ANTES DE TOCARLOS,        
111000*    PARA PODER REGRESARLOS SIN AMBIGUEDAD SI EL LIMITE SE EXCEDE         
111100*    MAS ABAJO (SOL-188).                                                 
111200     MOVE WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-ORIG) TO                    
111300          WKS-SALDO-ORIGEN-ANTES                                          
111400     MOVE WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-DEST) TO                    
111500          WKS-SALDO-DESTINO-ANTES                                         
111600                                                                          
111700*    SE DEBITA EL IMPORTE ORIGINAL DE LA SOLICITUD Y SE ACREDITA          
111800*    EL IMPORTE YA CONVERTIDO (CALCULADO EN 2300); LOS DOS                
111900*    MOVIMIENTOS SE HACEN ANTES DE VALIDAR EL LIMITE PORQUE ES            
112000*    MAS SENCILLO APLICAR Y REVERSAR QUE VALIDAR POR ADELANTADO           
112100*    CONTRA DOS SALDOS QUE TODAVIA NO SE HAN SUMADO.                      
112200     SUBTRACT CTEX-IMPORTE FROM                                           
112300          WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-ORIG)                       
112400     ADD WKS-IMPORTE-CONVERTIDO TO                                        
112500          WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-DEST)                       
112600                                                                          
112700*    REGLA 6: NINGUNA DE LAS DOS BILLETERAS PUEDE QUEDAR POR              
112800*    ENCIMA DEL SALDO MAXIMO PERMITIDO POR BILLETERA (SOL-188);           
112900*    SI CUALQUIERA DE LAS DOS LO EXCEDE, SE REVIERTE TODO EL              
113000*    MOVIMIENTO Y LA SOLICITUD SE RECHAZA, AUNQUE LA BILLETERA            
113100*    ORIGEN POR SI SOLA HUBIERA QUEDADO DENTRO DEL LIMITE.                
113200     IF WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-ORIG) >                       
113300                                      WKS-SALDO-MAXIMO                    
113400        OR WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-DEST) >                    
113500                                      WKS-SALDO-MAXIMO                    
113600        MOVE WKS-SALDO-ORIGEN-ANTES TO                                    
113700             WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-ORIG)                    
113800        MOVE WKS-SALDO-DESTINO-ANTES TO                                   
113900             WKS-TCTA-BIL-SALDO(IDX-CTA, IDX-BIL-DEST)                    
114000        MOVE 0 TO WKS-CAMBIO-OK-SW                                        
114100        MOVE "BALANCE LIMIT EXCEEDED" TO                                  
114200             WKS-MOTIVO-RECHAZO-CAMBIO                                    
114300        ADD 1 TO WKS-CONTADOR-RECH-LIM-EXCED                              
114400     ELSE                                                                 
114500*       EL MOVIMIENTO QUEDA EN FIRME: SE GUARDAN LOS DOS                  
114600*       IMPORTES (EL ORIGINAL DEBITADO Y EL CONVERTIDO                    
114700*       ACREDITADO) PARA QUE 2900-ESCRIBIR-RESULTADO LOS PASE             
114800*       AL REGISTRO DE WORKFILE TAL Y COMO QUEDARON APLICADOS.            
114900        MOVE CTEX-IMPORTE           TO                                    
115000             WKS-REG-IMPORTE-DEBITADO                                     
115100        MOVE WKS-IMPORTE-CONVERTIDO TO                                    
115200             WKS-REG-IMPORTE-ACREDITADO                                   
115300        ADD 1 TO WKS-CONTADOR-ACEPTADAS                                   
115400        PERFORM 2600-ACUMULAR-TOTAL-POR-PAR THRU                          
115500                2600-ACUMULAR-TOTAL-POR-PAR-E                             
115600     END-IF.                                                              
115700 2500-APLICAR-DEBITO-Y-CREDITO-E.  EXIT.                                  
115800                                                                          
115900*ACUMULA EL TOTAL DE CAMBIOS ACEPTADOS POR PAR DE MONEDAS,                
116000*PARA LAS ESTADISTICAS DE CIERRE (SOL-512). SOLO SE LLAMA                 
116100*CUANDO EL CAMBIO YA QUEDO ACEPTADO; LOS RECHAZOS NO CUENTAN              
116200*PARA ESTAS ESTADISTICAS PORQUE NO MOVIERON DINERO DE VERDAD.             
116300*LA TABLA DE PARES ES PEQUENIA (HASTA 40 COMBINACIONES DE                 
116400*ORIGEN/DESTINO) ASI QUE SE BUSCA CON SEARCH SECUENCIAL, IGUAL            
116500*QUE EL CATALOGO DE MONEDAS EN 2110; SI EL PAR NO EXISTE                  
116600*TODAVIA EN LA TABLA SE AGREGA AL FINAL CON CONTADORES EN CERO.           
116700 2600-ACUMULAR-TOTAL-POR-PAR SECTION.                                     
116800*    SOLO SE LLAMA PARA CAMBIOS ACEPTADOS (VER 2100); NO TIENE            
116900*    CASO ACUMULAR ESTADISTICAS DE UN PAR DE MONEDAS SOBRE UN             
117000*    CAMBIO QUE NUNCA SE APLICO. LA BUSQUEDA SE OMITE POR                 
117100*    COMPLETO SI WKS-NUM-PARES ES CERO (PRIMERA SOLICITUD                 
117200*    ACEPTADA DE LA CORRIDA) PARA NO MANDAR UN SEARCH CONTRA UNA          
117300*    TABLA OCCURS DEPENDING ON CON CERO OCURRENCIAS.                      
117400     MOVE 0 TO WKS-PAR-ENC-SW                                             
117500     IF WKS-NUM-PARES > 0                                                 
117600        SET IDX-PAR TO 1                                                  
117700        SEARCH WKS-PAR-DATOS VARYING IDX-PAR                              
117800           AT END                                                         
117900                CONTINUE                                                  
118000           WHEN WKS-PAR-MONEDA-ORIGEN(IDX-PAR)  =                         
118100                                     CTEX-MONEDA-ORIGEN                   
118200                AND WKS-PAR-MONEDA-DESTINO(IDX-PAR) =                     
118300                                     CTEX-MONEDA-DESTINO                  
118400                MOVE 1 TO WKS-PAR-ENC-SW                                  
118500        END-SEARCH                                                        
118600     END-IF                                                               
118700                                                                          
118800*    SI EL PAR ORIGEN/DESTINO TODAVIA NO TENIA RENGLON EN LA              
118900*    TABLA, SE AGREGA AL FINAL CON CONTADORES EN CERO ANTES DE            
119000*    ACUMULAR ESTA PRIMERA OCURRENCIA.                                    
119100     IF NOT WKS-PAR-ENCONTRADO                                            
119200        ADD 1 TO WKS-NUM-PARES                                            
119300        SET IDX-PAR TO WKS-NUM-PARES                                      
119400        MOVE CTEX-MONEDA-ORIGEN  TO                                       
119500             WKS-PAR-MONEDA-ORIGEN(IDX-PAR)                               
119600        MOVE CTEX-MONEDA-DESTINO TO                                       
119700             WKS-PAR-MONEDA-DESTINO(IDX-PAR)                              
119800        MOVE ZEROS TO WKS-PAR-CONTADOR(IDX-PAR)                           
119900                      WKS-PAR-TOTAL-DEBITADO(IDX-PAR)                     
120000                      WKS-PAR-TOTAL-ACREDITADO(IDX-PAR)                   
120100     END-IF                                                               
120200                                                                          
120300*    EL TOTAL DEBITADO SE ACUMULA EN LA MONEDA ORIGEN Y EL                
120400*    ACREDITADO EN LA MONEDA DESTINO; NO SON LA MISMA CANTIDAD            
120500*    PORQUE UNA YA PASO POR LA TASA DE CAMBIO DE 2300.                    
120600     ADD 1 TO WKS-PAR-CONTADOR(IDX-PAR)                                   
120700     ADD CTEX-IMPORTE TO WKS-PAR-TOTAL-DEBITADO(IDX-PAR)                  
120800     ADD WKS-IMPORTE-CONVERTIDO TO                                        
120900         WKS-PAR-TOTAL-ACREDITADO(IDX-PAR).                               
121000 2600-ACUMULAR-TOTAL-POR-PAR-E.  EXIT.                                    
121100                                                                          
121200*ESCRIBE EL RESULTADO DE LA SOLICITUD EN CTARES Y PREPARA EL              
121300*REGISTRO DE ORDENAMIENTO PARA EL REPORTE; SE LLAMA TANTO PARA            
121400*CAMBIOS ACEPTADOS COMO RECHAZADOS, UNA VEZ POR SOLICITUD LEIDA.          
121500*CTARES QUEDA EN EL ORDEN DE LLEGADA DE CTAEXR (UTIL PARA                 
121600*CONCILIACION CONTRA EL ARCHIVO ORIGINAL); SRT-REGISTRO, EN               
121700*CAMBIO, ES LO QUE ALIMENTA EL SORT DE 1500 Y TERMINA IMPRESO             
121800*EN EL ORDEN DE CUENTA QUE PIDE EL REPORTE.                               
121900 2900-ESCRIBIR-RESULTADO SECTION.                                         
122000*    REG-CTARES SE INICIALIZA ANTES DE LLENARLO PARA QUE, EN UN           
122100*    RECHAZO, LOS CAMPOS DE IMPORTE DEBITADO/ACREDITADO QUEDEN EN         
122200*    CEROS EN VEZ DE ARRASTRAR VALORES DE UN CALCULO PARCIAL QUE          
122300*    2100 HAYA ALCANZADO A HACER ANTES DE RECHAZAR.                       
122400     INITIALIZE REG-CTARES                                                
122500     MOVE CTEX-NUMERO-CUENTA         TO CTRS-NUMERO-CUENTA                
122600     MOVE CTEX-MONEDA-ORIGEN         TO CTRS-MONEDA-ORIGEN                
122700     MOVE CTEX-MONEDA-DESTINO        TO CTRS-MONEDA-DESTINO               
122800     MOVE WKS-REG-IMPORTE-DEBITADO   TO CTRS-IMPORTE-DEBITADO             
122900     MOVE WKS-REG-IMPORTE-ACREDITADO TO                                   
123000          CTRS-IMPORTE-ACREDITADO                                         
123100     MOVE WKS-MOTIVO-RECHAZO-CAMBIO  TO CTRS-MOTIVO-RECHAZO               
123200                                                                          
123300*    CTRS-ACEPTADA/CTRS-RECHAZADA SON 88-LEVELS DEL COPY CTARES;          
123400*    EL TEXTO EN INGLES DE WKS-REG-ESTADO-TEXTO ES SOLO PARA LA           
123500*    COLUMNA STATUS DEL REPORTE IMPRESO (VER DETALLE-CAMBIOS),            
123600*    QUE SIGUE EL MISMO FORMATO BILINGUE QUE EL RESTO DEL RUNRPT          
123700*    DESDE QUE EL AREA DE SISTEMAS ADOPTO ENCABEZADOS EN INGLES.          
123800     IF WKS-CAMBIO-ACEPTADO                                               
123900        SET CTRS-ACEPTADA TO TRUE                                         
124000        MOVE "ACCEPTED" TO WKS-REG-ESTADO-TEXTO                           
124100     ELSE                                                                 
124200        SET CTRS-RECHAZADA TO TRUE                                        
124300        MOVE "REJECTED" TO WKS-REG-ESTADO-TEXTO                           
124400     END-IF                                                               
124500                                                                          
124600*    SE GRABA UN RENGLON DE RESULTADO POR CADA SOLICITUD LEIDA,           
124700*    ACEPTADA O RECHAZADA, PARA QUE CTARES QUEDE COMO BITACORA            
124800*    COMPLETA DE LA CORRIDA (NO SOLO DE LOS CAMBIOS APLICADOS).           
124900     WRITE REG-CTARES                                                     
125000     END-WRITE                                                            
125100                                                                          
125200*    UN ERROR AL GRABAR CTARES ES FATAL: SI LA BITACORA DE                
125300*    RESULTADOS QUEDA INCOMPLETA YA NO SE PUEDE RECONSTRUIR CUAL          
125400*    SOLICITUD CORRESPONDE A CUAL RENGLON SIN VOLVER A CORRER             
125500*    TODO EL PROGRAMA DESDE CERO.                                         
125600     IF FS-CTARES NOT = "00"                                              
125700        DISPLAY "*** CTACAM01 - ERROR AL GRABAR CTARES ***"               
125800        DISPLAY "* FILE STATUS : " FS-CTARES                              
125900        MOVE 91 TO RETURN-CODE                                            
126000        STOP RUN                                                          
126100     END-IF                                                               
126200                                                                          
126300*    EL RESULTADO SE REPITE EN SRT-REGISTRO PORQUE EL SORT                
126400*    NECESITA SU PROPIO JUEGO DE CAMPOS, INDEPENDIENTE DE CTARES.         
126500     MOVE CTEX-NUMERO-CUENTA          TO SRT-NUMERO-CUENTA                
126600     MOVE CTEX-MONEDA-ORIGEN          TO SRT-MONEDA-ORIGEN                
126700     MOVE CTEX-MONEDA-DESTINO         TO SRT-MONEDA-DESTINO               
126800     MOVE WKS-REG-IMPORTE-DEBITADO    TO SRT-IMPORTE-DEBITADO             
126900     MOVE WKS-REG-IMPORTE-ACREDITADO  TO                                  
127000          SRT-IMPORTE-ACREDITADO                                          
127100     MOVE WKS-REG-ESTADO-TEXTO        TO SRT-ESTADO-TEXTO                 
127200     MOVE WKS-MOTIVO-RECHAZO-CAMBIO   TO SRT-MOTIVO.                      
127300 2900-ESCRIBIR-RESULTADO-E.  EXIT.                                        
127400                                                                          
127500*PROCEDIMIENTO DE SALIDA DEL SORT: GENERA LA SECCION 2 DEL                
127600*REPORTE, QUEBRADA POR CUENTA, A PARTIR DE LOS REGISTROS YA               
127700*ORDENADOS, Y CIERRA CON EL PIE DE REPORTE DE TOTALES (SOL-499).          
127800*EL SORT GARANTIZA QUE ESTE PROCEDIMIENTO ARRANCA SOLO DESPUES            
127900*DE QUE 2000-PROCESAR-SOLICITUDES-CAMBIO (EL PROCEDIMIENTO DE             
128000*ENTRADA) YA TERMINO POR COMPLETO, ASI QUE TODOS LOS CONTADORES           
128100*DE LA CORRIDA (WKS-CONTADORES) YA ESTAN DEFINITIVOS CUANDO               
128200*6050 LOS LEE MAS ABAJO.                                                  
128300 6000-GENERAR-REPORTE-CAMBIOS SECTION.                                    
128400     INITIATE REPORTE-CAMBIOS                                             
128500                                                                          
128600     MOVE 0 TO WKS-FIN-SORT-SW                                            
128700     RETURN WORKFILE                                                      
128800        AT END MOVE 1 TO WKS-FIN-SORT-SW                                  
128900     END-RETURN                                                           
129000                                                                          
129100     PERFORM 6010-GENERAR-UN-DETALLE THRU                                 
129200             6010-GENERAR-UN-DETALLE-E                                    
129300             UNTIL WKS-FIN-SORT                                           
129400                                                                          
129500*    LOS TOTALES DEL PIE DE REPORTE SE CALCULAN JUSTO ANTES DEL           
129600*    TERMINATE, CUANDO YA NO QUEDA NINGUN REGISTRO POR PROCESAR           
129700*    Y TODOS LOS CONTADORES DE LA CORRIDA ESTAN DEFINITIVOS.              
129800     PERFORM 6050-CALCULAR-TOTALES-REPORTE THRU                           
129900             6050-CALCULAR-TOTALES-REPORTE-E                              
130000                                                                          
130100     TERMINATE REPORTE-CAMBIOS.                                           
130200 6000-GENERAR-REPORTE-CAMBIOS-E.  EXIT.                                   
130300                                                                          
130400*GENERA UN RENGLON DE DETALLE DEL REPORTE A PARTIR DEL REGISTRO           
130500*DE ORDENAMIENTO EN TURNO Y TRAE EL SIGUIENTE PARA LA PROXIMA             
130600*VUELTA; EL REPORT WRITER DISPARA LOS QUIEBRES DE CUENTA SOLO,            
130700*COMPARANDO EL SRT-NUMERO-CUENTA DEL REGISTRO ACTUAL CONTRA EL            
130800*DEL ANTERIOR CADA VEZ QUE SE LE ENTREGA UN GENERATE -- EL                
130900*PROGRAMA NO TIENE QUE DETECTAR EL CAMBIO DE CUENTA POR SU                
131000*CUENTA.                                                                  
131100 6010-GENERAR-UN-DETALLE SECTION.                                         
131200     GENERATE DETALLE-CAMBIOS                                             
131300     RETURN WORKFILE                                                      
131400        AT END MOVE 1 TO WKS-FIN-SORT-SW                                  
131500     END-RETURN.                                                          
131600 6010-GENERAR-UN-DETALLE-E.  EXIT.                                        
131700                                                                          
131800*CALCULA LOS DOS TOTALES DEL PIE DE REPORTE QUE NO EXISTEN YA             
131900*COMO UN SOLO CONTADOR (SOL-499): EL TOTAL DE ACEPTADAS SE COPIA          
132000*TAL CUAL Y EL TOTAL DE RECHAZADAS SE SUMA A PARTIR DE LOS SEIS           
132100*CONTADORES POR MOTIVO. EL DESGLOSE POR MOTIVO SE FUENTEA                 
132200*DIRECTO DESDE WKS-CONTADORES EN EL GRUPO TYPE IS RF, SIN PASAR           
132300*POR AQUI.                                                                
132400 6050-CALCULAR-TOTALES-REPORTE SECTION.                                   
132500     MOVE WKS-CONTADOR-ACEPTADAS TO WKS-TOT-RPT-ACEPTADAS                 
132600     COMPUTE WKS-TOT-RPT-RECHAZADAS =                                     
132700             WKS-CONTADOR-RECH-CTA-NO-ENC                                 
132800           + WKS-CONTADOR-RECH-MON-NO-SOP                                 
132900           + WKS-CONTADOR-RECH-MON-IGUAL                                  
133000           + WKS-CONTADOR-RECH-SIN-BILL                                   
133100           + WKS-CONTADOR-RECH-FONDOS-INS                                 
133200           + WKS-CONTADOR-RECH-LIM-EXCED.                                 
133300 6050-CALCULAR-TOTALES-REPORTE-E.  EXIT.                                  
133400                                                                          
133500*REGRABA EL MAESTRO DE CUENTAS COMPLETO, YA ACTUALIZADO EN                
133600*MEMORIA, AL FINALIZAR LA CORRIDA. SE ABRE EN OUTPUT PORQUE EL            
133700*ARCHIVO SE REESCRIBE DESDE CERO, NO SE ACTUALIZA EN SITIO --             
133800*CTAMTH ES SECUENCIAL, SIN ACCESO DIRECTO, ASI QUE LA UNICA               
133900*FORMA DE ACTUALIZAR SALDOS ES LEER TODO A MEMORIA (0300),                
134000*MODIFICAR AHI LOS QUE CORRESPONDA (2500), Y REGRABAR TODO DE             
134100*NUEVO, CUENTA POR CUENTA, EN EL MISMO ORDEN EN QUE SE CARGO.             
134200 5000-REGRABAR-MAESTRO-DE-CUENTAS SECTION.                                
134300     OPEN OUTPUT CTAMTH                                                   
134400                                                                          
134500     IF FS-CTAMTH NOT = "00"                                              
134600        DISPLAY "*** CTACAM01 - ERROR AL REGRABAR CTAMTH ***"             
134700        DISPLAY "* FILE STATUS : " FS-CTAMTH                              
134800        MOVE 91 TO RETURN-CODE                                            
134900        STOP RUN                                                          
135000     END-IF                                                               
135100                                                                          
135200*    SE REGRABAN LAS WKS-NUM-CUENTAS CUENTAS QUE HABIA EN EL              
135300*    MAESTRO AL INICIO DE LA CORRIDA, EN EL MISMO ORDEN EN QUE SE         
135400*    CARGARON (ASCENDING KEY WKS-TCTA-NUMERO); EL MAESTRO QUEDA           
135500*    REESCRITO COMPLETO, TENGA O NO CAMBIOS CADA CUENTA.                  
135600     PERFORM 5010-REGRABAR-UNA-CUENTA THRU                                
135700             5010-REGRABAR-UNA-CUENTA-E                                   
135800             VARYING IDX-CTA FROM 1 BY 1                                  
135900             UNTIL IDX-CTA > WKS-NUM-CUENTAS                              
136000                                                                          
136100     CLOSE CTAMTH.                                                        
136200 5000-REGRABAR-MAESTRO-DE-CUENTAS-E.  EXIT.                               
136300                                                                          
136400*REGRABA UNA CUENTA DE LA TABLA EN MEMORIA AL MAESTRO, YA CON             
136500*LOS SALDOS ACTUALIZADOS POR LOS CAMBIOS DE LA CORRIDA. SE                
136600*INICIALIZA REG-CTAMTH ANTES DE LLENARLO PARA QUE CUALQUIER               
136700*POSICION DE BILLETERA QUE LA CUENTA NO USE QUEDE EN ESPACIOS Y           
136800*CEROS, EXACTAMENTE COMO LLEGO DEL ARCHIVO ORIGINAL, Y NO CON             
136900*BASURA DE LA CUENTA ANTERIOR QUE SE REGRABO EN LA MISMA AREA             
137000*DE TRABAJO.                                                              
137100 5010-REGRABAR-UNA-CUENTA SECTION.                                        
137200     INITIALIZE REG-CTAMTH                                                
137300     MOVE WKS-TCTA-NUMERO(IDX-CTA)        TO                              
137400          CTAM-NUMERO-CUENTA                                              
137500     MOVE WKS-TCTA-PRIMER-NOMBRE(IDX-CTA) TO                              
137600          CTAM-PRIMER-NOMBRE                                              
137700     MOVE WKS-TCTA-APELLIDO(IDX-CTA)      TO                              
137800          CTAM-APELLIDO                                                   
137900     MOVE WKS-TCTA-NUM-BILLETERAS(IDX-CTA) TO                             
138000          CTAM-NUM-BILLETERAS                                             
138100     PERFORM 5020-REGRABAR-UNA-BILLETERA THRU                             
138200             5020-REGRABAR-UNA-BILLETERA-E                                
138300             VARYING WKS-SUB-BIL FROM 1 BY 1                              
138400             UNTIL WKS-SUB-BIL > 10                                       
138500     WRITE REG-CTAMTH                                                     
138600     END-WRITE.                                                           
138700 5010-REGRABAR-UNA-CUENTA-E.  EXIT.                                       
138800                                                                          
138900*COPIA UNA DE LAS 10 POSICIONES DE BILLETERA DE LA TABLA EN               
139000*MEMORIA AL REGISTRO QUE SE VA A GRABAR; CONTRAPARTE EXACTA DE            
139100*0320-COPIAR-UNA-BILLETERA, EN SENTIDO INVERSO. SE LLAMA 10               
139200*VECES POR CUENTA DESDE 5010, SIN IMPORTAR CUANTAS BILLETERAS             
139300*TENGA REALMENTE LA CUENTA, PARA QUE EL LAYOUT DEL REGISTRO               
139400*GRABADO SIEMPRE TENGA LAS 10 POSICIONES FIJAS DEL COPY CTAMTH.           
139500 5020-REGRABAR-UNA-BILLETERA SECTION.                                     
139600     MOVE WKS-TCTA-BIL-MONEDA(IDX-CTA, WKS-SUB-BIL)                       
139700          TO CTAM-BIL-MONEDA(WKS-SUB-BIL)                                 
139800     MOVE WKS-TCTA-BIL-SALDO(IDX-CTA, WKS-SUB-BIL)                        
139900          TO CTAM-BIL-SALDO(WKS-SUB-BIL).                                 
140000 5020-REGRABAR-UNA-BILLETERA-E.  EXIT.                                    
140100                                                                          
140200*ESTADISTICAS DE LA CORRIDA, A CONSOLA UNICAMENTE (SOL-512).              
140300*LOS MISMOS TOTALES DE ACEPTADAS/RECHAZADAS QUE AQUI SE MUESTRAN          
140400*SE IMPRIMEN TAMBIEN EN EL PIE DE REPORTE DESDE SOL-499, PARA             
140500*QUE OPERACION PUEDA VERIFICAR LA CORRIDA EN LA PANTALLA SIN              
140600*ESPERAR A QUE SALGA EL REPORTE IMPRESO. EL DESGLOSE POR PAR DE           
140700*MONEDAS, EN CAMBIO, SOLO EXISTE AQUI: NO SE CONSIDERO NECESARIO          
140800*LLEVARLO AL PAPEL PORQUE ES INFORMACION DE VOLUMEN, NO DE                
140900*CONTROL DE LA CORRIDA.                                                   
141000 8000-ESTADISTICAS SECTION.                                               
141100     DISPLAY "***********************************************"            
141200     DISPLAY "*      CTACAM01 - ESTADISTICAS DE LA CORRIDA   *"           
141300     DISPLAY "***********************************************"            
141400     DISPLAY "SOLICITUDES LEIDAS         : "                              
141500             WKS-CONTADOR-LEIDOS                                          
141600     DISPLAY "CAMBIOS ACEPTADOS          : "                              
141700             WKS-CONTADOR-ACEPTADAS                                       
141800     DISPLAY "RECHAZO CUENTA NO ENCONT.  : "                              
141900             WKS-CONTADOR-RECH-CTA-NO-ENC                                 
142000     DISPLAY "RECHAZO MONEDA NO SOPORT.  : "                              
142100             WKS-CONTADOR-RECH-MON-NO-SOP                                 
142200     DISPLAY "RECHAZO MONEDAS IGUALES    : "                              
142300             WKS-CONTADOR-RECH-MON-IGUAL                                  
142400     DISPLAY "RECHAZO SIN BILLETERA      : "                              
142500             WKS-CONTADOR-RECH-SIN-BILL                                   
142600     DISPLAY "RECHAZO FONDOS INSUFIC.    : "                              
142700             WKS-CONTADOR-RECH-FONDOS-INS                                 
142800     DISPLAY "RECHAZO LIMITE EXCEDIDO    : "                              
142900             WKS-CONTADOR-RECH-LIM-EXCED                                  
143000     DISPLAY "***********************************************"            
143100     DISPLAY "*       TOTALES ACEPTADOS POR PAR DE MONEDA    *"           
143200     DISPLAY "***********************************************"            
143300                                                                          
143400*    UNA LINEA POR CADA PAR ORIGEN/DESTINO QUE TUVO AL MENOS UN           
143500*    CAMBIO ACEPTADO EN LA CORRIDA; SI NINGUNA SOLICITUD SE               
143600*    ACEPTO, WKS-NUM-PARES QUEDA EN CERO Y EL PERFORM NO ENTRA            
143700*    NI UNA VEZ.                                                          
143800     PERFORM 8010-DESPLEGAR-UN-PAR THRU 8010-DESPLEGAR-UN-PAR-E           
143900             VARYING IDX-PAR FROM 1 BY 1                                  
144000             UNTIL IDX-PAR > WKS-NUM-PARES.                               
144100 8000-ESTADISTICAS-E.  EXIT.                                              
144200                                                                          
144300*ARMA Y DESPLIEGA LA LINEA DE CONSOLA DE UN PAR DE MONEDAS, CON           
144400*EL NUMERO DE CAMBIOS Y LOS MONTOS ACUMULADOS DE ESE PAR. EL              
144500*IMPORTE DEBITADO SE PASA POR WKS-IMPORTE-PARA-DISPLAY Y SU               
144600*REDEFINES WKS-IMPPD-R PARA SEPARAR LA PARTE ENTERA DE LA                 
144700*DECIMAL ANTES DE EDITARLAS POR SEPARADO; EL IMPORTE ACREDITADO           
144800*NO LO NECESITA PORQUE SU CAMPO DE SALIDA YA ES UNA SOLA PICTURE          
144900*EDITADA CON PUNTO DECIMAL INCLUIDO.                                      
145000 8010-DESPLEGAR-UN-PAR SECTION.                                           
145100     MOVE SPACES TO WKS-LINEA-PAR-DISPLAY                                 
145200     MOVE WKS-PAR-MONEDA-ORIGEN(IDX-PAR)  TO                              
145300          WKS-LPAR-ORIGEN                                                 
145400     MOVE WKS-PAR-MONEDA-DESTINO(IDX-PAR) TO                              
145500          WKS-LPAR-DESTINO                                                
145600     MOVE WKS-PAR-CONTADOR(IDX-PAR)       TO                              
145700          WKS-LPAR-CONTADOR                                               
145800     MOVE WKS-PAR-TOTAL-DEBITADO(IDX-PAR) TO                              
145900          WKS-IMPORTE-PARA-DISPLAY                                        
146000     MOVE WKS-IMPORTE-ENTERO              TO WKS-LPAR-ENTERO              
146100     MOVE WKS-IMPORTE-DECIMAL             TO WKS-LPAR-DECIMAL             
146200     MOVE WKS-PAR-TOTAL-ACREDITADO(IDX-PAR) TO                            
146300          WKS-LPAR-ACREDITADO                                             
146400     DISPLAY WKS-LINEA-PAR-DISPLAY.                                       
146500 8010-DESPLEGAR-UN-PAR-E.  EXIT.                                          
146600                                                                          
146700*CIERRE DE LOS ARCHIVOS DE LA CORRIDA QUE SIGUEN ABIERTOS A               
146800*ESTA ALTURA (CTAMTH YA SE CERRO DESDE 5000-REGRABAR-MAESTRO-DE-          
146900*CUENTAS). SE CIERRA RUNRPT DE ULTIMO PARA QUE EL REPORTE QUEDE           
147000*COMPLETO EN DISCO ANTES DE QUE EL JCL LO MANDE A IMPRESION; SI           
147100*ALGUNA DE ESTAS CERRADAS FALLARA NO HAY NADA QUE REINTENTAR              
147200*PORQUE YA SE TERMINO DE ESCRIBIR TODO LO QUE HABIA QUE ESCRIBIR,         
147300*POR ESO AQUI NO SE REVISA FILE STATUS COMO EN LAS APERTURAS.             
147400 9000-CERRAR-ARCHIVOS SECTION.                                            
147500     CLOSE CTAEXR, CTASUP, CTARES, RUNRPT.                                
147600 9000-CERRAR-ARCHIVOS-E.  EXIT.                                           
147700******************************************************************        
147800*  NOTA DE MANTENIMIENTO: ESTE PROGRAMA SOLO CAMBIA DIVISA ENTRE *        
147900*  BILLETERAS DE UNA MISMA CUENTA YA DADA DE ALTA. LA APERTURA   *        
148000*  DE CUENTAS NUEVAS Y LA BILLETERA INICIAL EN PLN SON           *        
148100*  RESPONSABILIDAD EXCLUSIVA DE CTAALT01, QUE CORRE ANTES EN LA  *        
148200*  MISMA CORRIDA NOCTURNA. ESTE PROGRAMA ASUME QUE CTAMTH YA     *        
148300*  TRAE LAS CUENTAS QUE CTAALT01 DIO DE ALTA ESE MISMO DIA; NO   *        
148400*  VUELVE A VALIDAR NADA DE LO QUE CTAALT01 YA VALIDO AL ABRIR   *        
148500*  LA CUENTA (NOMBRE, DIRECCION, ETC.), SOLO TRABAJA SOBRE LOS   *        
148600*  SALDOS DE LAS BILLETERAS. LA SECCION 2 QUE ESTE PROGRAMA      *        
148700*  AGREGA AL RUNRPT CONTINUA LA PAGINACION DONDE LA DEJO LA      *        
148800*  SECCION 1 DE CTAALT01, PORQUE AMBOS ABREN EL MISMO RUNRPT EN  *        
148900*  EXTEND.                                                       *        
149000******************************************************************        
