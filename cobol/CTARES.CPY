000100******************************************************************        
000200*                                                                *        
000300*    COPY CTARES  -  RESULTADO DE UNA SOLICITUD DE CAMBIO       *         
000400*                                                                *        
000500*    APLICACION : CUENTAS MULTIMONEDA                           *         
000600*    ARCHIVO    : CTARES (SALIDA, SECUENCIAL POR LINEA, UN      *         
000700*                 RESULTADO POR CADA SOLICITUD PROCESADA, SEA   *         
000800*                 ACEPTADA O RECHAZADA)                          *        
000900*    LONG. REG. : 135 BYTES                                      *        
001000*                                                                *        
001100*    HISTORIAL DE CAMBIOS                                       *         
001200*    FECHA      INIC  NO.SOL   DESCRIPCION                      *         
001300*    03/09/1992 PEDR  SOL-114  CREACION DEL COPY.                *        
001400*    19/05/1996 EEDR  SOL-206  SE AGREGA CTRS-MOTIVO-RECHAZO     *        
001500*                               PARA DETALLAR EL RECHAZO EN EL   *        
001600*                               REPORTE DE LA CORRIDA.           *        
001700******************************************************************        
001800 01  REG-CTARES.                                                          
001900     05  CTRS-NUMERO-CUENTA          PIC X(36).                           
002000     05  CTRS-MONEDA-ORIGEN          PIC X(03).                           
002100     05  CTRS-MONEDA-DESTINO         PIC X(03).                           
002200     05  CTRS-IMPORTE-DEBITADO       PIC S9(10)V9(02).                    
002300     05  CTRS-IMPORTE-ACREDITADO     PIC S9(10)V9(02).                    
002400     05  CTRS-ESTADO                 PIC X(01).                           
002500         88  CTRS-ACEPTADA                    VALUE "A".                  
002600         88  CTRS-RECHAZADA                   VALUE "R".                  
002700     05  CTRS-MOTIVO-RECHAZO         PIC X(60).                           
002800     05  FILLER                      PIC X(08).                           
